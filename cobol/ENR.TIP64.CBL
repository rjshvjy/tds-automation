000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. ENR-TIP64.                                             
000300       AUTHOR. DST. MODIFIED BY SHREENI.                                  
000400       INSTALLATION. DST SYSTEMS TAX OPERATIONS.                          
000500       DATE WRITTEN. 05/28/1987.                                          
000600       DATE COMPILED. 05/28/1987.                                         
000700       SECURITY. DST INTERNAL USE ONLY.                                   
000800      *****************************************************               
000900      *  ENR-TIP64  -  DEDUCTION MASTER ENRICHER             *    TDS0004 
001000      *  MATCHES EACH CLEANED MASTER ROW TO A CHALLAN BY      *   TDS0004 
001100      *  NATURE OF PAYMENT AND CARRIES THE CHALLAN SERIAL,    *   TDS0004 
001200      *  BSR CODE AND TENDER DATE BACK ONTO THE MASTER ROW.   *   TDS0004 
001300      *****************************************************               
001400      *  CHANGE LOG                                          *    TDS0004 
001500      *  05/28/87  SHREENI    TDS0004  ORIGINAL WRITE-UP.    *    TDS0004 
001600      *  12/02/89  R KAPUR    TDS0021  SECTION MATCH NOW      *   TDS0021 
001700      *                       BLANK-STRIPPED BOTH SIDES.      *   TDS0021 
001800      *  07/14/93  SHREENI    TDS0039  CHALLAN TABLE LOADED    *  TDS0039 
001900      *                       ONCE AT START, NOT PER ROW.      *  TDS0039 
002000      *  06/30/98  A VORA     TDS0059  YEAR 2000 REVIEW - NO    * TDS0059 
002100      *                       2-DIGIT YEAR FIELDS IN THIS       * TDS0059 
002200      *                       PROGRAM.                          * TDS0059 
002300      *  02/08/99  A VORA     TDS0059  Y2K SIGN-OFF.             *TDS0059 
002400      *  04/21/05  N DESAI    TDS0074  ROWS-UPDATED COUNT ADDED  *TDS0074 
002500      *                       TO THE RUN LOG.                   * TDS0074 
002600      *****************************************************               
002700       ENVIRONMENT DIVISION.                                              
002800       CONFIGURATION SECTION.                                             
002900       SPECIAL-NAMES.                                                     
003000           C01 IS TOP-OF-FORM                                             
003100           CLASS NUMERIC-SECTION IS "0" THRU "9"                          
003200           UPSI-0 IS TEST-RUN-SW.                                         
003300       FILE-CONTROL.                                                      
003400           SELECT PARTY-CLEAN-FILE ASSIGN TO "PARTYCLN".                  
003500           SELECT CHALLAN-MASTER-FILE ASSIGN TO "CHALMST".                
003600           SELECT PARTY-MASTER-UPD-FILE ASSIGN TO "PARTYUPD".             
003700       DATA DIVISION.                                                     
003800       FILE SECTION.                                                      
003900       FD  PARTY-CLEAN-FILE.                                              
004000       01  PARTY-CLEAN-REC.                                               
004100           05  PCL-RECORD-TYPE-CD         PIC X(2).                       
004200               88  PCL-RECORD-DETAIL          VALUE "PC".                 
004300           05  DETAIL-RECORD-1-AREA.                                      
004400               10  PCL-DEDUCTEE-CODE      PIC X(2).                       
004500               10  PCL-SECTION            PIC X(4).                       
004600               10  PCL-PAN                PIC X(10).                      
004700               10  PCL-NAME               PIC X(40).                      
004800               10  PCL-PAY-DATE           PIC 9(8).                       
004900               10  PCL-AMOUNT             PIC 9(9).                       
005000               10  PCL-TDS                PIC 9(9).                       
005100               10  PCL-RATE               PIC 9(3)V99.                    
005200               10  PCL-BSR-CODE           PIC X(7).                       
005300               10  PCL-CHALLAN-NO         PIC X(5).                       
005400               10  PCL-DEPOSIT-DATE       PIC 9(8).                       
005500               10  FILLER                 PIC X(33).                      
005600      *                                                                   
005700       FD  CHALLAN-MASTER-FILE.                                           
005800       01  CHALLAN-MASTER-REC.                                            
005900           05  CHM-RECORD-TYPE-CD         PIC X(3).                       
006000               88  CHM-RECORD-DETAIL          VALUE "CHD".                
006100           05  CHM-SEQUENCE-NBR           PIC 9(3).                       
006200           05  CHM-DETAIL-AREA.                                           
006300               10  CHM-TAN                PIC X(10).                      
006400               10  CHM-NATURE             PIC X(4).                       
006500               10  CHM-CIN                PIC X(20).                      
006600               10  CHM-BSR-CODE           PIC X(7).                       
006700               10  CHM-CHALLAN-NO         PIC X(5).                       
006800               10  CHM-TENDER-DATE        PIC 9(8).                       
006900               10  CHM-MODE-PAY           PIC X(20).                      
007000               10  CHM-TAX                PIC 9(9).                       
007100               10  FILLER                 PIC X(91).                      
007200      *                                                                   
007300       FD  PARTY-MASTER-UPD-FILE.                                         
007400       01  PARTY-MASTER-UPD-REC.                                          
007500           05  PUP-RECORD-TYPE-CD         PIC X(2).                       
007600               88  PUP-RECORD-DETAIL          VALUE "PU".                 
007700           05  DETAIL-RECORD-1-AREA.                                      
007800               10  PUP-DEDUCTEE-CODE      PIC X(2).                       
007900               10  PUP-SECTION            PIC X(4).                       
008000               10  PUP-PAN                PIC X(10).                      
008100               10  PUP-NAME               PIC X(40).                      
008200               10  PUP-PAY-DATE           PIC 9(8).                       
008300               10  PUP-AMOUNT             PIC 9(9).                       
008400               10  PUP-TDS                PIC 9(9).                       
008500               10  PUP-RATE               PIC 9(3)V99.                    
008600               10  PUP-BSR-CODE           PIC X(7).                       
008700               10  PUP-CHALLAN-NO         PIC X(5).                       
008800               10  PUP-DEPOSIT-DATE       PIC 9(8).                       
008900               10  FILLER                 PIC X(33).                      
009000           05  DETAIL-RECORD-2-AREA REDEFINES                             
009100               DETAIL-RECORD-1-AREA.                                      
009200               10  PUP-ALT-PAY-CCYY       PIC 9(4).                       
009300               10  PUP-ALT-PAY-MM         PIC 9(2).                       
009400               10  PUP-ALT-PAY-DD         PIC 9(2).                       
009500               10  FILLER                 PIC X(132).                     
009600           05  TRAILER-RECORD-AREA REDEFINES                              
009700               DETAIL-RECORD-1-AREA.                                      
009800               10  PUP-TLR-UPDATED-CT     PIC 9(5).                       
009900               10  FILLER                 PIC X(135).                     
009910           05  HEADER-RECORD-AREA REDEFINES                               
009920               DETAIL-RECORD-1-AREA.                                      
009930               10  PUP-HDR-TAN            PIC X(10).                      
009940               10  FILLER                 PIC X(130).                     
010000       WORKING-STORAGE SECTION.                                           
010100       77  WK01-EOF-SW                    PIC X(1) VALUE "N".             
010200           88  WK01-EOF                       VALUE "Y".                  
010300       77  WK02-CHALLAN-TOP                PIC 9(4) COMP VALUE 0.         
010400       77  WK03-SUB                        PIC 9(4) COMP VALUE 0.         
010500       77  WK04-ROWS-UPDATED                PIC 9(6) COMP VALUE 0.        
010600       77  WK05-MATCH-FOUND-SW              PIC X(1) VALUE "N".           
010700           88  WK05-MATCH-FOUND                 VALUE "Y".                
010800       01  WK1-CHALLAN-TABLE.                                             
010900           05  WK1-ENTRY OCCURS 500 TIMES                                 
011000               INDEXED BY WK1-IX.                                         
011100               10  WK1-SECTION            PIC X(4).                       
011200               10  WK1-BSR-CODE           PIC X(7).                       
011300               10  WK1-CHALLAN-NO         PIC X(5).                       
011400               10  WK1-TENDER-DATE        PIC 9(8).                       
011500       01  WK2-STRIPPED-SECTION            PIC X(4).                      
011600       01  WK3-STRIPPED-TABLE-SECTION      PIC X(4).                      
011700       PROCEDURE DIVISION.                                                
011800       0000-MAIN-CONTROL.                                                 
011900           OPEN INPUT CHALLAN-MASTER-FILE.                                
012000           PERFORM 1000-LOAD-CHALLAN-TABLE THRU 1000-EXIT                 
012100               UNTIL WK01-EOF.                                            
012200           CLOSE CHALLAN-MASTER-FILE.                                     
012300           MOVE "N" TO WK01-EOF-SW.                                       
012400           OPEN INPUT PARTY-CLEAN-FILE                                    
012500                OUTPUT PARTY-MASTER-UPD-FILE.                             
012600           PERFORM 1100-ENRICH-PARTY THRU 1100-EXIT                       
012700               UNTIL WK01-EOF.                                            
012800           CLOSE PARTY-CLEAN-FILE                                         
012900                 PARTY-MASTER-UPD-FILE.                                   
013000           DISPLAY "MASTER ENRICHER - ROWS UPDATED: ".                    
013100           DISPLAY WK04-ROWS-UPDATED.                                     
013200           STOP RUN.                                                      
013300      *                                                                   
013400      *    1000-LOAD-CHALLAN-TABLE - 07/14/93 TDS0039 - LOAD              
013500      *    ONCE, SINCE THE CHALLAN SIDE IS SMALL AND A TABLE              
013600      *    SEARCH BEATS REREADING THE FILE PER MASTER ROW.                
013700       1000-LOAD-CHALLAN-TABLE.                                           
013800           READ CHALLAN-MASTER-FILE                                       
013900               AT END                                                     
014000                   MOVE "Y" TO WK01-EOF-SW                                
014100                   GO TO 1000-EXIT.                                       
014200           IF NOT CHM-RECORD-DETAIL                                       
014300               GO TO 1000-EXIT.                                           
014400           ADD 1 TO WK02-CHALLAN-TOP.                                     
014500           SET WK1-IX TO WK02-CHALLAN-TOP.                                
014600           MOVE CHM-NATURE TO WK1-SECTION (WK1-IX).                       
014700           MOVE CHM-BSR-CODE TO WK1-BSR-CODE (WK1-IX).                    
014800           MOVE CHM-CHALLAN-NO TO WK1-CHALLAN-NO (WK1-IX).                
014900           MOVE CHM-TENDER-DATE TO WK1-TENDER-DATE (WK1-IX).              
015000       1000-EXIT.                                                         
015100           EXIT.                                                          
015200      *                                                                   
015300      *    1100-ENRICH-PARTY - 12/02/89 TDS0021 - SECTION                 
015400      *    MATCH IS MADE WITH BLANKS REMOVED ON BOTH SIDES.               
015500       1100-ENRICH-PARTY.                                                 
015600           READ PARTY-CLEAN-FILE                                          
015700               AT END                                                     
015800                   MOVE "Y" TO WK01-EOF-SW                                
015900                   GO TO 1100-EXIT.                                       
016000           IF NOT PCL-RECORD-DETAIL                                       
016100               GO TO 1100-EXIT.                                           
016200           MOVE SPACES TO PARTY-MASTER-UPD-REC.                           
016300           MOVE "PU" TO PUP-RECORD-TYPE-CD.                               
016400           MOVE PCL-DEDUCTEE-CODE TO PUP-DEDUCTEE-CODE.                   
016500           MOVE PCL-SECTION TO PUP-SECTION.                               
016600           MOVE PCL-PAN TO PUP-PAN.                                       
016700           MOVE PCL-NAME TO PUP-NAME.                                     
016800           MOVE PCL-PAY-DATE TO PUP-PAY-DATE.                             
016900           MOVE PCL-AMOUNT TO PUP-AMOUNT.                                 
017000           MOVE PCL-TDS TO PUP-TDS.                                       
017100           MOVE PCL-RATE TO PUP-RATE.                                     
017200           MOVE PCL-BSR-CODE TO PUP-BSR-CODE.                             
017300           MOVE PCL-CHALLAN-NO TO PUP-CHALLAN-NO.                         
017400           MOVE PCL-DEPOSIT-DATE TO PUP-DEPOSIT-DATE.                     
017500           MOVE PCL-SECTION TO WK2-STRIPPED-SECTION.                      
017600           INSPECT WK2-STRIPPED-SECTION REPLACING ALL SPACE BY            
017700               "".                                                        
017800           MOVE "N" TO WK05-MATCH-FOUND-SW.                               
017900           SET WK1-IX TO 1.                                               
018000           PERFORM 1110-SCAN-CHALLAN-TABLE THRU 1110-EXIT                 
018100               UNTIL WK1-IX > WK02-CHALLAN-TOP                            
018200               OR WK05-MATCH-FOUND.                                       
018300           IF WK05-MATCH-FOUND                                            
018400               MOVE WK1-BSR-CODE (WK1-IX) TO PUP-BSR-CODE                 
018500               MOVE WK1-CHALLAN-NO (WK1-IX) TO PUP-CHALLAN-NO             
018600               MOVE WK1-TENDER-DATE (WK1-IX) TO PUP-DEPOSIT-DATE          
018700               ADD 1 TO WK04-ROWS-UPDATED.                                
018800           WRITE PARTY-MASTER-UPD-REC.                                    
018900       1100-EXIT.                                                         
019000           EXIT.                                                          
019100      *                                                                   
019200       1110-SCAN-CHALLAN-TABLE.                                           
019300           MOVE WK1-SECTION (WK1-IX) TO                                   
019400               WK3-STRIPPED-TABLE-SECTION.                                
019500           INSPECT WK3-STRIPPED-TABLE-SECTION REPLACING ALL               
019600               SPACE BY "".                                               
019700           IF WK3-STRIPPED-TABLE-SECTION = WK2-STRIPPED-SECTION           
019800               MOVE "Y" TO WK05-MATCH-FOUND-SW                            
019900               GO TO 1110-EXIT.                                           
020000           SET WK1-IX UP BY 1.                                            
020100       1110-EXIT.                                                         
020200           EXIT.                                                          
