000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. CHL-TIP61.                                             
000300       AUTHOR. DST. MODIFIED BY SHREENI.                                  
000400       INSTALLATION. DST SYSTEMS TAX OPERATIONS.                          
000500       DATE WRITTEN. 03/11/1987.                                          
000600       DATE COMPILED. 03/11/1987.                                         
000700       SECURITY. DST INTERNAL USE ONLY.                                   
000800      *****************************************************               
000900      *  CHL-TIP61  -  CHALLAN COLLECTOR / DEDUPLICATOR     *     TDS0001 
001000      *  READS THE LABELED-TEXT CHALLAN DOCUMENTS, BUILDS   *     TDS0001 
001100      *  ONE RECORD PER UNIQUE CHALLAN NUMBER, AND PRINTS   *     TDS0001 
001200      *  THE PER-SECTION TAX SUMMARY FOR THE RETURN PERIOD. *     TDS0001 
001300      *****************************************************               
001400      *  CHANGE LOG                                         *     TDS0001 
001500      *  03/11/87  SHREENI    TDS0001  ORIGINAL WRITE-UP.   *     TDS0001 
001600      *  09/22/88  SHREENI    TDS0014  ADD DUP-TAX WARNING  *     TDS0014 
001700      *                       ON CHALLAN NUMBER COLLISION.  *     TDS0014 
001800      *  04/04/90  R KAPUR    TDS0022  ZERO-FILL BSR CODE   *     TDS0022 
001900      *                       TO 7 DIGITS ON CAPTURE.       *     TDS0022 
002000      *  11/19/91  R KAPUR    TDS0031  SECTION SUMMARY KEPT *     TDS0031 
002100      *                       IN SECTION-CODE ORDER.        *     TDS0031 
002200      *  07/02/93  SHREENI    TDS0040  STRIP COMMAS FROM    *     TDS0040 
002300      *                       AMOUNT FIELDS ON CAPTURE.     *     TDS0040 
002400      *  01/14/95  A VORA     TDS0048  MODE OF PAYMENT IS   *     TDS0048 
002500      *                       UPPER-CASED ON CAPTURE.       *     TDS0048 
002600      *  06/30/98  A VORA     TDS0059  YEAR 2000 REVIEW -   *     TDS0059 
002700      *                       TENDER DATE CARRIED 9(8)      *     TDS0059 
002800      *                       CCYYMMDD.  NO 2-DIGIT YEAR    *     TDS0059 
002900      *                       FIELDS FOUND IN THIS PROGRAM. *     TDS0059 
003000      *  02/08/99  A VORA     TDS0059  Y2K SIGN-OFF.        *     TDS0059 
003100      *  05/17/01  N DESAI    TDS0066  GRAND TOTAL LINE     *     TDS0066 
003200      *                       ADDED TO SUMMARY REPORT.      *     TDS0066 
003300      *  10/02/04  N DESAI    TDS0071  SKIP MESSAGE NOW     *     TDS0071 
003400      *                       NAMES THE SOURCE DOCUMENT.    *     TDS0071 
003410      *  06/14/07  S RANE     TDS0077  BSR CODE NOW ZERO-        *TDS0077 
003420      *                       FILLED RIGHT-JUSTIFIED, NOT        *TDS0077 
003430      *                       SPACE-PADDED, PER TDS0022.         *TDS0077 
003440      *  06/14/07  S RANE     TDS0077  TENDER DATE NOW           *TDS0077 
003450      *                       REORDERED DD/MM/YYYY TO            *TDS0077 
003460      *                       CCYYMMDD ON CAPTURE.               *TDS0077 
003470      *  06/14/07  S RANE     TDS0077  AMOUNT COMMA STRIP        *TDS0077 
003480      *                       NOW CLOSES THE GAP INSTEAD         *TDS0077 
003490      *                       OF BLANKING IT (SEE TDS0040).      *TDS0077 
003492      *  07/09/07  M IYER     TDS0078  PARSE NOW ZEROES THE      *TDS0078 
003494      *                       AMOUNT/DATE SUBFIELDS, NOT         *TDS0078 
003496      *                       SPACES, BEFORE EACH CHALLAN.       *TDS0078 
003500      *****************************************************               
003600       ENVIRONMENT DIVISION.                                              
003700       CONFIGURATION SECTION.                                             
003800       SPECIAL-NAMES.                                                     
003900           C01 IS TOP-OF-FORM                                             
004000           CLASS NUMERIC-SECTION IS "0" THRU "9"                          
004100           UPSI-0 IS TEST-RUN-SW.                                         
004200       FILE-CONTROL.                                                      
004300           SELECT CHALLAN-DOCS-FILE ASSIGN TO "CHALDOC"                   
004400               ORGANIZATION IS LINE SEQUENTIAL.                           
004500           SELECT CHALLAN-MASTER-FILE ASSIGN TO "CHALMST".                
004600           SELECT SUMMARY-RPT-FILE ASSIGN TO "SUMMRPT"                    
004700               ORGANIZATION IS LINE SEQUENTIAL.                           
004800       DATA DIVISION.                                                     
004900       FILE SECTION.                                                      
005000       FD  CHALLAN-DOCS-FILE.                                             
005100       01  CHALLAN-DOC-LINE.                                              
005200           05  CDL-TEXT                   PIC X(80).                      
005300      *                                                                   
005400       FD  CHALLAN-MASTER-FILE.                                           
005500       01  CHALLAN-MASTER-REC.                                            
005600           05  CHM-RECORD-TYPE-CD         PIC X(3).                       
005700               88  CHM-RECORD-HEADER          VALUE "CHH".                
005800               88  CHM-RECORD-DETAIL          VALUE "CHD".                
005900               88  CHM-RECORD-TRAILER         VALUE "CHT".                
006000           05  CHM-SEQUENCE-NBR           PIC 9(3).                       
006100           05  DETAIL-RECORD-1-AREA.                                      
006200               10  CHM-TAN                PIC X(10).                      
006300               10  CHM-NATURE             PIC X(4).                       
006400               10  CHM-CIN                PIC X(20).                      
006500               10  CHM-BSR-CODE           PIC X(7).                       
006600               10  CHM-CHALLAN-NO         PIC X(5).                       
006700               10  CHM-TENDER-DATE.                                       
006800                   15  CHM-TENDER-CCYY    PIC 9(4).                       
006900                   15  CHM-TENDER-MM      PIC 9(2).                       
007000                   15  CHM-TENDER-DD      PIC 9(2).                       
007100               10  CHM-MODE-PAY           PIC X(20).                      
007200               10  CHM-TAX                PIC 9(9).                       
007300               10  CHM-SURCHARGE          PIC 9(9).                       
007400               10  CHM-CESS               PIC 9(9).                       
007500               10  CHM-INTEREST           PIC 9(9).                       
007600               10  CHM-PENALTY            PIC 9(9).                       
007700               10  CHM-FEE-234E           PIC 9(9).                       
007800               10  CHM-TOTAL              PIC 9(9).                       
007900               10  FILLER                 PIC X(37).                      
008000           05  DETAIL-RECORD-2-AREA REDEFINES                             
008100               DETAIL-RECORD-1-AREA.                                      
008200               10  CHM-ALT-TENDER-DATE    PIC 9(8).                       
008300               10  CHM-ALT-AMOUNT-BLOCK.                                  
008400                   15  CHM-ALT-TAX        PIC 9(9).                       
008500                   15  CHM-ALT-SURCH      PIC 9(9).                       
008600                   15  CHM-ALT-CESS       PIC 9(9).                       
008700                   15  CHM-ALT-INTEREST   PIC 9(9).                       
008800                   15  CHM-ALT-PENALTY    PIC 9(9).                       
008900                   15  CHM-ALT-FEE-234E   PIC 9(9).                       
009000                   15  CHM-ALT-TOTAL      PIC 9(9).                       
009100               10  FILLER                 PIC X(103).                     
009200           05  HEADER-RECORD-AREA REDEFINES                               
009300               DETAIL-RECORD-1-AREA.                                      
009400               10  CHM-HDR-PERIOD-STAMP   PIC X(20).                      
009500               10  CHM-HDR-RUN-DATE       PIC 9(8).                       
009600               10  FILLER                 PIC X(146).                     
009700           05  TRAILER-RECORD-AREA REDEFINES                              
009800               DETAIL-RECORD-1-AREA.                                      
009900               10  CHM-TLR-RECORD-CT      PIC 9(5).                       
010000               10  CHM-TLR-GRAND-TAX      PIC 9(11).                      
010100               10  FILLER                 PIC X(158).                     
010200      *                                                                   
010300       FD  SUMMARY-RPT-FILE.                                              
010400       01  SUMMARY-RPT-LINE               PIC X(80).                      
010500       WORKING-STORAGE SECTION.                                           
010600       77  WK01-EOF-SW                    PIC X(1) VALUE "N".             
010700           88  WK01-EOF                       VALUE "Y".                  
010800       77  WK02-CHALLAN-COUNT             PIC 9(4) COMP VALUE 0.          
010900       77  WK03-TABLE-TOP                 PIC 9(4) COMP VALUE 0.          
011000       77  WK04-SECTION-TOP               PIC 9(4) COMP VALUE 0.          
011100       77  WK05-SUB                       PIC 9(4) COMP VALUE 0.          
011200       77  WK06-DUP-FOUND-SW              PIC X(1) VALUE "N".             
011300           88  WK06-DUP-FOUND                  VALUE "Y".                 
011400       77  WK07-SKIP-COUNT                PIC 9(4) COMP VALUE 0.          
011500       77  WK08-GRAND-TOTAL-TAX           PIC 9(11) COMP VALUE 0.         
011600       77  WK09-INS-POS                   PIC 9(4) COMP VALUE 0.          
011700       01  WK1-CHALLAN-RECORD.                                            
011800           05  WK1-TAN                    PIC X(10).                      
011900           05  WK1-NATURE                 PIC X(4).                       
012000           05  WK1-CIN                    PIC X(20).                      
012100           05  WK1-BSR-CODE               PIC X(7).                       
012200           05  WK1-CHALLAN-NO             PIC X(5).                       
012300           05  WK1-TENDER-DATE            PIC 9(8).                       
012400           05  WK1-MODE-PAY               PIC X(20).                      
012500           05  WK1-TAX                    PIC 9(9).                       
012600           05  WK1-SURCHARGE              PIC 9(9).                       
012700           05  WK1-CESS                   PIC 9(9).                       
012800           05  WK1-INTEREST               PIC 9(9).                       
012900           05  WK1-PENALTY                PIC 9(9).                       
013000           05  WK1-FEE-234E               PIC 9(9).                       
013100           05  WK1-TOTAL                  PIC 9(9).                       
013200           05  WK1-FILE-NAME              PIC X(40).                      
013300           05  FILLER                     PIC X(10).                      
013400       01  WK1A-HAS-CHALLAN-NO-SW         PIC X(1) VALUE "N".             
013500           88  WK1A-HAS-CHALLAN-NO            VALUE "Y".                  
013600       01  WK2-SECTION-TABLE.                                             
013700           05  WK2-SECTION-ENTRY OCCURS 20 TIMES                          
013800               INDEXED BY WK2-IX.                                         
013900               10  WK2-SECTION            PIC X(4).                       
014000               10  WK2-COUNT              PIC 9(4) COMP.                  
014100               10  WK2-TOTAL-TAX          PIC 9(11) COMP.                 
014200       01  WK3-CHALLAN-TABLE.                                             
014300           05  WK3-ENTRY OCCURS 500 TIMES                                 
014400               INDEXED BY WK3-IX.                                         
014500               10  WK3-CHALLAN-NO         PIC X(5).                       
014600               10  WK3-TAX                PIC 9(9) COMP.                  
014700               10  WK3-FILE-NAME          PIC X(40).                      
014800       01  WK4-PARSE-WORK.                                                
014900           05  WK4-LABEL                  PIC X(20).                      
015000           05  WK4-VALUE                  PIC X(40).                      
015100           05  WK4-COLON-POS              PIC 9(2) COMP.                  
015200           05  FILLER                     PIC X(08).                      
015300       01  WK5-REPORT-LINE                PIC X(80).                      
015400       01  WK6-MESSAGE-LINE               PIC X(80).                      
015410       01  WK10-BSR-JUST              PIC X(7) JUSTIFIED RIGHT.           
015420       01  WK11-DATE-TEXT             PIC X(8).                           
015430       01  WK13-PART1                 PIC X(40).                          
015440       01  WK13-PART2                 PIC X(40).                          
015450       01  WK13-PART3                 PIC X(40).                          
015460       01  WK13-CLEAN                 PIC X(40).                          
015500       PROCEDURE DIVISION.                                                
015600       0000-MAIN-CONTROL.                                                 
015700           OPEN INPUT CHALLAN-DOCS-FILE                                   
015800                OUTPUT CHALLAN-MASTER-FILE                                
015900                OUTPUT SUMMARY-RPT-FILE.                                  
016000           PERFORM 1000-PARSE-DOCUMENT THRU 1000-EXIT                     
016100               UNTIL WK01-EOF.                                            
016200           PERFORM 2000-WRITE-SUMMARY THRU 2000-EXIT.                     
016300           CLOSE CHALLAN-DOCS-FILE                                        
016400                 CHALLAN-MASTER-FILE                                      
016500                 SUMMARY-RPT-FILE.                                        
016600           STOP RUN.                                                      
016700      *                                                                   
016800      *    1000-PARSE-DOCUMENT READS ONE CHALLAN DOCUMENT UP              
016900      *    TO THE ENDCHALLAN SENTINEL AND LOADS WK1-CHALLAN-              
017000      *    RECORD, THEN HANDS OFF TO THE COLLECTOR.                       
017100       1000-PARSE-DOCUMENT.                                               
017200           MOVE SPACES TO WK1-TAN WK1-NATURE WK1-CIN                      
017210               WK1-BSR-CODE WK1-CHALLAN-NO WK1-MODE-PAY                   
017220               WK1-FILE-NAME.                                             
017230           MOVE ZERO TO WK1-TENDER-DATE WK1-TAX                           
017240               WK1-SURCHARGE WK1-CESS WK1-INTEREST                        
017250               WK1-PENALTY WK1-FEE-234E WK1-TOTAL.                        
017300           MOVE "N" TO WK1A-HAS-CHALLAN-NO-SW.                            
017400       1010-READ-LOOP.                                                    
017500           READ CHALLAN-DOCS-FILE                                         
017600               AT END                                                     
017700                   MOVE "Y" TO WK01-EOF-SW                                
017800                   GO TO 1000-EXIT.                                       
017900           IF CDL-TEXT (1:10) = "ENDCHALLAN"                              
018000               GO TO 1020-DOCUMENT-COMPLETE.                              
018100           PERFORM 1100-MATCH-LABEL THRU 1100-EXIT.                       
018200           GO TO 1010-READ-LOOP.                                          
018300       1020-DOCUMENT-COMPLETE.                                            
018400           IF WK1A-HAS-CHALLAN-NO                                         
018500               PERFORM 1200-FILE-CHALLAN THRU 1200-EXIT                   
018600               GO TO 1000-EXIT.                                           
018700           ADD 1 TO WK07-SKIP-COUNT.                                      
018800           MOVE "SKIPPED - NO CHALLAN NUMBER: "                           
018900               TO WK6-MESSAGE-LINE.                                       
019000           MOVE WK1-FILE-NAME TO WK6-MESSAGE-LINE (31:40).                
019100           DISPLAY WK6-MESSAGE-LINE.                                      
019200       1000-EXIT.                                                         
019300           EXIT.                                                          
019400      *                                                                   
019500      *    1100-MATCH-LABEL SPLITS ONE "LABEL : VALUE" LINE               
019600      *    AND STORES THE VALUE IN THE MATCHING FIELD.                    
019700       1100-MATCH-LABEL.                                                  
019800           MOVE SPACES TO WK4-LABEL WK4-VALUE.                            
019900           MOVE 0 TO WK4-COLON-POS.                                       
020000           INSPECT CDL-TEXT TALLYING WK4-COLON-POS                        
020100               FOR CHARACTERS BEFORE INITIAL ":".                         
020200           IF WK4-COLON-POS = 0                                           
020300               GO TO 1100-EXIT.                                           
020400           MOVE CDL-TEXT (1:WK4-COLON-POS) TO WK4-LABEL.                  
020500           MOVE CDL-TEXT (WK4-COLON-POS + 2:40) TO WK4-VALUE.             
020600           PERFORM 1120-STRIP-COMMAS THRU 1120-EXIT.                      
020700           IF WK4-LABEL (1:4) = "FILE"                                    
020800               MOVE WK4-VALUE (1:40) TO WK1-FILE-NAME                     
020900           ELSE                                                           
021000           IF WK4-LABEL (1:3) = "TAN"                                     
021100               MOVE WK4-VALUE (1:10) TO WK1-TAN                           
021200           ELSE                                                           
021300           IF WK4-LABEL (1:6) = "Nature"                                  
021400               MOVE WK4-VALUE (1:4) TO WK1-NATURE                         
021500           ELSE                                                           
021600           IF WK4-LABEL (1:3) = "CIN"                                     
021700               MOVE WK4-VALUE (1:20) TO WK1-CIN                           
021800           ELSE                                                           
021900           IF WK4-LABEL (1:3) = "BSR"                                     
022000               MOVE WK4-VALUE (1:7) TO WK10-BSR-JUST                      
022002               INSPECT WK10-BSR-JUST REPLACING LEADING                    
022004                   SPACE BY ZERO                                          
022006               MOVE WK10-BSR-JUST TO WK1-BSR-CODE                         
022100           ELSE                                                           
022200           IF WK4-LABEL (1:7) = "Challan"                                 
022300               MOVE WK4-VALUE (1:5) TO WK1-CHALLAN-NO                     
022400               MOVE "Y" TO WK1A-HAS-CHALLAN-NO-SW                         
022500           ELSE                                                           
022600           IF WK4-LABEL (1:6) = "Tender"                                  
022700               MOVE WK4-VALUE (7:4) TO WK11-DATE-TEXT (1:4)               
022702               MOVE WK4-VALUE (4:2) TO WK11-DATE-TEXT (5:2)               
022704               MOVE WK4-VALUE (1:2) TO WK11-DATE-TEXT (7:2)               
022706               MOVE WK11-DATE-TEXT TO WK1-TENDER-DATE                     
022800           ELSE                                                           
022900           IF WK4-LABEL (1:4) = "Mode"                                    
023000               MOVE WK4-VALUE (1:20) TO WK1-MODE-PAY                      
023100               INSPECT WK1-MODE-PAY CONVERTING                            
023150                   "abcdefghijklmnopqrstuvwxyz" TO                        
023170                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
023200           ELSE                                                           
023300           IF WK4-LABEL (1:5) = "A Tax"                                   
023400               MOVE WK4-VALUE (1:9) TO WK1-TAX                            
023500           ELSE                                                           
023600           IF WK4-LABEL (1:10) = "B Surcharg"                             
023700               MOVE WK4-VALUE (1:9) TO WK1-SURCHARGE                      
023800           ELSE                                                           
023900           IF WK4-LABEL (1:5) = "C Ces"                                   
024000               MOVE WK4-VALUE (1:9) TO WK1-CESS                           
024100           ELSE                                                           
024200           IF WK4-LABEL (1:9) = "D Interes"                               
024300               MOVE WK4-VALUE (1:9) TO WK1-INTEREST                       
024400           ELSE                                                           
024500           IF WK4-LABEL (1:8) = "E Penalt"                                
024600               MOVE WK4-VALUE (1:9) TO WK1-PENALTY                        
024700           ELSE                                                           
024800           IF WK4-LABEL (1:6) = "F Fee "                                  
024900               MOVE WK4-VALUE (1:9) TO WK1-FEE-234E                       
025000           ELSE                                                           
025100           IF WK4-LABEL (1:5) = "Total"                                   
025200               MOVE WK4-VALUE (1:9) TO WK1-TOTAL.                         
025300       1100-EXIT.                                                         
025400           EXIT.                                                          
025410      *                                                                   
025420      *    1120-STRIP-COMMAS - 06/14/07 TDS0077 - REMOVES EVERY           
025430      *    COMMA FROM WK4-VALUE BY CLOSING THE GAP (UNSTRING/             
025440      *    STRING), NOT BY BLANKING IT, SO THE RESULT STAYS A             
025450      *    VALID NUMERIC LITERAL FOR THE AMOUNT FIELDS.                   
025460       1120-STRIP-COMMAS.                                                 
025470           MOVE SPACES TO WK13-PART1 WK13-PART2 WK13-PART3                
025480               WK13-CLEAN.                                                
025490           UNSTRING WK4-VALUE DELIMITED BY ","                            
025500               INTO WK13-PART1 WK13-PART2 WK13-PART3.                     
025510           STRING WK13-PART1 DELIMITED BY SPACE                           
025520               WK13-PART2 DELIMITED BY SPACE                              
025530               WK13-PART3 DELIMITED BY SPACE                              
025540               INTO WK13-CLEAN.                                           
025550           MOVE WK13-CLEAN TO WK4-VALUE.                                  
025560       1120-EXIT.                                                         
025570           EXIT.                                                          
025580      *                                                                   
025590      *    1200-FILE-CHALLAN DEDUPLICATES ON CHALLAN NUMBER               
025600      *    AND ACCUMULATES THE SECTION SUMMARY TABLE.                     
025610      *    09/22/88 TDS0014 - WARN WHEN A DUPLICATE CARRIES A             
025620      *    DIFFERENT TAX AMOUNT.                                          
026000       1200-FILE-CHALLAN.                                                 
026100           MOVE "N" TO WK06-DUP-FOUND-SW.                                 
026200           SET WK3-IX TO 1.                                               
026300           PERFORM 1210-CHECK-DUP THRU 1210-EXIT                          
026400               UNTIL WK3-IX > WK03-TABLE-TOP                              
026500               OR WK06-DUP-FOUND.                                         
026600           IF WK06-DUP-FOUND                                              
026700               GO TO 1200-EXIT.                                           
026800           ADD 1 TO WK03-TABLE-TOP.                                       
026900           SET WK3-IX TO WK03-TABLE-TOP.                                  
027000           MOVE WK1-CHALLAN-NO TO WK3-CHALLAN-NO (WK3-IX).                
027100           MOVE WK1-TAX        TO WK3-TAX (WK3-IX).                       
027200           MOVE WK1-FILE-NAME  TO WK3-FILE-NAME (WK3-IX).                 
027300           ADD 1 TO WK02-CHALLAN-COUNT.                                   
027400           MOVE "CHD" TO CHM-RECORD-TYPE-CD.                              
027500           MOVE WK02-CHALLAN-COUNT TO CHM-SEQUENCE-NBR.                   
027600           MOVE WK1-TAN TO CHM-TAN.                                       
027700           MOVE WK1-NATURE TO CHM-NATURE.                                 
027800           MOVE WK1-CIN TO CHM-CIN.                                       
027900           MOVE WK1-BSR-CODE TO CHM-BSR-CODE.                             
028000           MOVE WK1-CHALLAN-NO TO CHM-CHALLAN-NO.                         
028100           MOVE WK1-TENDER-DATE TO CHM-TENDER-DATE.                       
028200           MOVE WK1-MODE-PAY TO CHM-MODE-PAY.                             
028300           MOVE WK1-TAX TO CHM-TAX.                                       
028400           MOVE WK1-SURCHARGE TO CHM-SURCHARGE.                           
028500           MOVE WK1-CESS TO CHM-CESS.                                     
028600           MOVE WK1-INTEREST TO CHM-INTEREST.                             
028700           MOVE WK1-PENALTY TO CHM-PENALTY.                               
028800           MOVE WK1-FEE-234E TO CHM-FEE-234E.                             
028900           MOVE WK1-TOTAL TO CHM-TOTAL.                                   
029000           WRITE CHALLAN-MASTER-REC.                                      
029100           ADD WK1-TAX TO WK08-GRAND-TOTAL-TAX.                           
029200           PERFORM 1220-POST-SECTION THRU 1220-EXIT.                      
029300       1200-EXIT.                                                         
029400           EXIT.                                                          
029500      *                                                                   
029600       1210-CHECK-DUP.                                                    
029700           IF WK3-CHALLAN-NO (WK3-IX) = WK1-CHALLAN-NO                    
029800               MOVE "Y" TO WK06-DUP-FOUND-SW                              
029900               IF WK3-TAX (WK3-IX) NOT = WK1-TAX                          
030000                   MOVE "DATA INTEGRITY WARNING - CHALLAN "               
030100                       TO WK6-MESSAGE-LINE                                
030200                   MOVE WK1-CHALLAN-NO                                    
030300                       TO WK6-MESSAGE-LINE (35:5)                         
030400                   DISPLAY WK6-MESSAGE-LINE                               
030500                   DISPLAY WK3-FILE-NAME (WK3-IX)                         
030600                   DISPLAY WK1-FILE-NAME                                  
030700               END-IF                                                     
030800               GO TO 1210-EXIT.                                           
030900           SET WK3-IX UP BY 1.                                            
031000       1210-EXIT.                                                         
031100           EXIT.                                                          
031200      *                                                                   
031300      *    1220-POST-SECTION - 11/19/91 TDS0031 - THE TABLE IS            
031400      *    KEPT IN ASCENDING SECTION-CODE ORDER BY INSERTING              
031500      *    EACH NEW SECTION AT ITS SORTED POSITION, SINCE THE             
031600      *    SHOP RUNS NO SORT UTILITY AGAINST A WORKING TABLE.             
031700       1220-POST-SECTION.                                                 
031800           SET WK2-IX TO 1.                                               
031900           PERFORM 1230-FIND-SECTION THRU 1230-EXIT                       
032000               UNTIL WK2-IX > WK04-SECTION-TOP                            
032100               OR WK2-SECTION (WK2-IX) = WK1-NATURE                       
032200               OR WK2-SECTION (WK2-IX) > WK1-NATURE.                      
032300           IF WK2-IX <= WK04-SECTION-TOP                                  
032400               AND WK2-SECTION (WK2-IX) = WK1-NATURE                      
032500               ADD 1 TO WK2-COUNT (WK2-IX)                                
032600               ADD WK1-TAX TO WK2-TOTAL-TAX (WK2-IX)                      
032700               GO TO 1220-EXIT.                                           
032800           MOVE WK2-IX TO WK09-INS-POS.                                   
032900           ADD 1 TO WK04-SECTION-TOP.                                     
033000           SET WK05-SUB TO WK04-SECTION-TOP.                              
033100           PERFORM 1240-SHIFT-DOWN THRU 1240-EXIT                         
033200               UNTIL WK05-SUB <= WK09-INS-POS.                            
033300           MOVE WK1-NATURE TO WK2-SECTION (WK09-INS-POS).                 
033400           MOVE 1 TO WK2-COUNT (WK09-INS-POS).                            
033500           MOVE WK1-TAX TO WK2-TOTAL-TAX (WK09-INS-POS).                  
033600       1220-EXIT.                                                         
033700           EXIT.                                                          
033800      *                                                                   
033900       1230-FIND-SECTION.                                                 
034000           SET WK2-IX UP BY 1.                                            
034100       1230-EXIT.                                                         
034200           EXIT.                                                          
034300      *                                                                   
034400       1240-SHIFT-DOWN.                                                   
034500           MOVE WK2-SECTION-ENTRY (WK05-SUB - 1)                          
034600               TO WK2-SECTION-ENTRY (WK05-SUB).                           
034700           SUBTRACT 1 FROM WK05-SUB.                                      
034800       1240-EXIT.                                                         
034900           EXIT.                                                          
035000      *                                                                   
035100      *    2000-WRITE-SUMMARY - GRAND TOTAL LINE ADDED                    
035200      *    05/17/01 TDS0066.                                              
035300       2000-WRITE-SUMMARY.                                                
035400           MOVE SPACES TO SUMMARY-RPT-LINE.                               
035500           MOVE "SECTION  CHALLAN-CT  TOTAL-TAX"                          
035600               TO SUMMARY-RPT-LINE.                                       
035700           WRITE SUMMARY-RPT-LINE.                                        
035800           SET WK05-SUB TO 1.                                             
035900           PERFORM 2010-WRITE-SECTION-LINE THRU 2010-EXIT                 
036000               UNTIL WK05-SUB > WK04-SECTION-TOP.                         
036100           MOVE SPACES TO WK5-REPORT-LINE.                                
036200           MOVE "GRAND TOTAL" TO WK5-REPORT-LINE (1:11).                  
036300           MOVE WK08-GRAND-TOTAL-TAX TO WK5-REPORT-LINE (20:11).          
036400           MOVE WK5-REPORT-LINE TO SUMMARY-RPT-LINE.                      
036500           WRITE SUMMARY-RPT-LINE.                                        
036600       2000-EXIT.                                                         
036700           EXIT.                                                          
036800      *                                                                   
036900       2010-WRITE-SECTION-LINE.                                           
037000           MOVE SPACES TO WK5-REPORT-LINE.                                
037100           MOVE WK2-SECTION (WK05-SUB) TO WK5-REPORT-LINE (1:4).          
037200           MOVE WK2-COUNT (WK05-SUB) TO WK5-REPORT-LINE (10:4).           
037300           MOVE WK2-TOTAL-TAX (WK05-SUB)                                  
037400               TO WK5-REPORT-LINE (20:11).                                
037500           MOVE WK5-REPORT-LINE TO SUMMARY-RPT-LINE.                      
037600           WRITE SUMMARY-RPT-LINE.                                        
037700           ADD 1 TO WK05-SUB.                                             
037800       2010-EXIT.                                                         
037900           EXIT.                                                          
