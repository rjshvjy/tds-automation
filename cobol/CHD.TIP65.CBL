000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. CHD-TIP65.                                             
000300       AUTHOR. DST. MODIFIED BY SHREENI.                                  
000400       INSTALLATION. DST SYSTEMS TAX OPERATIONS.                          
000500       DATE WRITTEN. 08/19/1987.                                          
000600       DATE COMPILED. 08/19/1987.                                         
000700       SECURITY. DST INTERNAL USE ONLY.                                   
000800      *****************************************************               
000900      *  CHD-TIP65  -  CHALLAN DETAILS BUILDER               *    TDS0005 
001000      *  WRITES THE STATUTORY CHALLAN-DETAILS SECTION OF THE  *   TDS0005 
001100      *  RETURN (COLUMN CODES 401-413), ONE LINE PER UNIQUE    *  TDS0005 
001200      *  CHALLAN, FOLLOWED BY THE COLUMN-TOTAL LINE.           *  TDS0005 
001300      *****************************************************               
001400      *  CHANGE LOG                                          *    TDS0005 
001500      *  08/19/87  SHREENI    TDS0005  ORIGINAL WRITE-UP.    *    TDS0005 
001600      *  02/17/90  R KAPUR    TDS0024  SECTION CODE NOW       *   TDS0024 
001700      *                       SPACED "NN L" PER THE FORM.     *   TDS0024 
001800      *  09/09/94  SHREENI    TDS0044  BOOK-ENTRY FLAG ADDED, *   TDS0044 
001900      *                       ALWAYS "NO" FOR THIS DEDUCTOR.  *   TDS0044 
002000      *  06/30/98  A VORA     TDS0059  YEAR 2000 REVIEW - NO   *  TDS0059 
002100      *                       2-DIGIT YEAR FIELDS IN THIS      *  TDS0059 
002200      *                       PROGRAM.                         *  TDS0059 
002300      *  02/08/99  A VORA     TDS0059  Y2K SIGN-OFF.            * TDS0059 
002400      *  11/11/02  N DESAI    TDS0068  PERIOD STAMP READ AND    * TDS0068 
002500      *                       LOGGED AT START OF RUN.          *  TDS0068 
002600      *****************************************************               
002700       ENVIRONMENT DIVISION.                                              
002800       CONFIGURATION SECTION.                                             
002900       SPECIAL-NAMES.                                                     
003000           C01 IS TOP-OF-FORM                                             
003100           CLASS NUMERIC-SECTION IS "0" THRU "9"                          
003200           UPSI-0 IS TEST-RUN-SW.                                         
003300       FILE-CONTROL.                                                      
003400           SELECT CHALLAN-MASTER-FILE ASSIGN TO "CHALMST".                
003500           SELECT PERIOD-STAMP-FILE ASSIGN TO "PERDSTMP".                 
003600           SELECT CHALLAN-DETAILS-FILE ASSIGN TO "CHALDTL"                
003700               ORGANIZATION IS LINE SEQUENTIAL.                           
003800       DATA DIVISION.                                                     
003900       FILE SECTION.                                                      
004000       FD  CHALLAN-MASTER-FILE.                                           
004100       01  CHALLAN-MASTER-REC.                                            
004200           05  CHM-RECORD-TYPE-CD         PIC X(3).                       
004300               88  CHM-RECORD-HEADER          VALUE "CHH".                
004400               88  CHM-RECORD-DETAIL          VALUE "CHD".                
004500               88  CHM-RECORD-TRAILER         VALUE "CHT".                
004600           05  CHM-SEQUENCE-NBR           PIC 9(3).                       
004700           05  DETAIL-RECORD-1-AREA.                                      
004800               10  CHM-TAN                PIC X(10).                      
004900               10  CHM-NATURE             PIC X(4).                       
005000               10  CHM-CIN                PIC X(20).                      
005100               10  CHM-BSR-CODE           PIC X(7).                       
005200               10  CHM-CHALLAN-NO         PIC X(5).                       
005300               10  CHM-TENDER-DATE.                                       
005400                   15  CHM-TENDER-CCYY    PIC 9(4).                       
005500                   15  CHM-TENDER-MM      PIC 9(2).                       
005600                   15  CHM-TENDER-DD      PIC 9(2).                       
005700               10  CHM-MODE-PAY           PIC X(20).                      
005800               10  CHM-TAX                PIC 9(9).                       
005900               10  CHM-SURCHARGE          PIC 9(9).                       
006000               10  CHM-CESS               PIC 9(9).                       
006100               10  CHM-INTEREST           PIC 9(9).                       
006200               10  CHM-PENALTY            PIC 9(9).                       
006300               10  CHM-FEE-234E           PIC 9(9).                       
006400               10  CHM-TOTAL              PIC 9(9).                       
006500               10  FILLER                 PIC X(37).                      
006600           05  DETAIL-RECORD-2-AREA REDEFINES                             
006700               DETAIL-RECORD-1-AREA.                                      
006800               10  CHM-ALT-TENDER-DATE    PIC 9(8).                       
006900               10  CHM-ALT-AMOUNT-BLOCK.                                  
007000                   15  CHM-ALT-TAX        PIC 9(9).                       
007100                   15  CHM-ALT-SURCH      PIC 9(9).                       
007200                   15  CHM-ALT-CESS       PIC 9(9).                       
007300                   15  CHM-ALT-INTEREST   PIC 9(9).                       
007400                   15  CHM-ALT-PENALTY    PIC 9(9).                       
007500                   15  CHM-ALT-FEE-234E   PIC 9(9).                       
007600                   15  CHM-ALT-TOTAL      PIC 9(9).                       
007700               10  FILLER                 PIC X(103).                     
007800           05  HEADER-RECORD-AREA REDEFINES                               
007900               DETAIL-RECORD-1-AREA.                                      
008000               10  CHM-HDR-PERIOD-STAMP   PIC X(20).                      
008100               10  CHM-HDR-RUN-DATE       PIC 9(8).                       
008200               10  FILLER                 PIC X(146).                     
008210           05  TRAILER-RECORD-AREA REDEFINES                              
008220               DETAIL-RECORD-1-AREA.                                      
008230               10  CHM-TLR-RECORD-CT      PIC 9(5).                       
008240               10  CHM-TLR-GRAND-TAX      PIC 9(11).                      
008250               10  FILLER                 PIC X(158).                     
008300      *                                                                   
008400       FD  PERIOD-STAMP-FILE.                                             
008500       01  PERIOD-STAMP-REC.                                              
008600           05  PST-STAMP-NAME             PIC X(20).                      
008700           05  PST-MONTH-NAME             PIC X(9).                       
008800           05  PST-YEAR                   PIC 9(4).                       
008900           05  FILLER                     PIC X(47).                      
009000      *                                                                   
009100       FD  CHALLAN-DETAILS-FILE.                                          
009200       01  CHALLAN-DETAILS-LINE.                                          
009300           05  CD-SR-NO                   PIC 9(3).                       
009400           05  CD-SECTION                 PIC X(5).                       
009500           05  CD-TDS                     PIC 9(9).                       
009600           05  CD-SURCHARGE               PIC 9(9).                       
009700           05  CD-CESS                    PIC 9(9).                       
009800           05  CD-INTEREST                PIC 9(9).                       
009900           05  CD-OTHERS                  PIC 9(9).                       
010000           05  CD-TOTAL                   PIC 9(9).                       
010100           05  CD-CHEQUE                  PIC X(20).                      
010200           05  CD-BSR                     PIC X(7).                       
010300           05  CD-DEPOSIT-DATE            PIC 9(8).                       
010400           05  CD-CHALLAN-NO              PIC X(5).                       
010500           05  CD-BOOK-ENTRY              PIC X(3).                       
010510           05  FILLER                     PIC X(05).                      
010600       WORKING-STORAGE SECTION.                                           
010700       77  WK01-EOF-SW                    PIC X(1) VALUE "N".             
010800           88  WK01-EOF                       VALUE "Y".                  
010900       77  WK02-SR-NO                     PIC 9(3) COMP VALUE 0.          
011000       77  WK03-TOT-TDS                   PIC 9(11) COMP VALUE 0.         
011100       77  WK04-TOT-SURCH                 PIC 9(11) COMP VALUE 0.         
011200       77  WK05-TOT-CESS                  PIC 9(11) COMP VALUE 0.         
011300       77  WK06-TOT-INTEREST              PIC 9(11) COMP VALUE 0.         
011400       77  WK07-TOT-OTHERS                PIC 9(11) COMP VALUE 0.         
011500       77  WK08-TOT-ALL                   PIC 9(11) COMP VALUE 0.         
011600       01  WK1-TOTAL-LINE.                                                
011700           05  WK1-LABEL                  PIC X(8) VALUE "TOTAL".         
011800           05  WK1-TDS                    PIC 9(9).                       
011900           05  WK1-SURCHARGE              PIC 9(9).                       
012000           05  WK1-CESS                   PIC 9(9).                       
012100           05  WK1-INTEREST               PIC 9(9).                       
012200           05  WK1-OTHERS                 PIC 9(9).                       
012300           05  WK1-TOTAL                  PIC 9(9).                       
012400           05  FILLER                     PIC X(43).                      
012500       PROCEDURE DIVISION.                                                
012600       0000-MAIN-CONTROL.                                                 
012700           OPEN INPUT PERIOD-STAMP-FILE.                                  
012800           READ PERIOD-STAMP-FILE                                         
012900               AT END                                                     
013000                   MOVE SPACES TO PERIOD-STAMP-REC.                       
013100           CLOSE PERIOD-STAMP-FILE.                                       
013200           DISPLAY "CHALLAN DETAILS BUILDER - PERIOD ".                   
013300           DISPLAY PST-STAMP-NAME.                                        
013400           OPEN INPUT CHALLAN-MASTER-FILE                                 
013500                OUTPUT CHALLAN-DETAILS-FILE.                              
013600           PERFORM 1000-BUILD-DETAIL-LINE THRU 1000-EXIT                  
013700               UNTIL WK01-EOF.                                            
013800           PERFORM 1100-WRITE-TOTAL THRU 1100-EXIT.                       
013900           CLOSE CHALLAN-MASTER-FILE                                      
014000                 CHALLAN-DETAILS-FILE.                                    
014100           STOP RUN.                                                      
014200      *                                                                   
014300      *    1000-BUILD-DETAIL-LINE - 09/09/94 TDS0044 - AMOUNTS            
014400      *    ARRIVE WHOLE-RUPEE FROM THE COLLECTOR (COMMAS ARE              
014500      *    STRIPPED AT CAPTURE), SO THE CEILING RULE ON THIS              
014600      *    SIDE IS A PASS-THROUGH MOVE, NOT A COMPUTATION.                
014700       1000-BUILD-DETAIL-LINE.                                            
014800           READ CHALLAN-MASTER-FILE                                       
014900               AT END                                                     
015000                   MOVE "Y" TO WK01-EOF-SW                                
015100                   GO TO 1000-EXIT.                                       
015200           IF NOT CHM-RECORD-DETAIL                                       
015300               GO TO 1000-EXIT.                                           
015400           ADD 1 TO WK02-SR-NO.                                           
015500           MOVE SPACES TO CHALLAN-DETAILS-LINE.                           
015600           MOVE WK02-SR-NO TO CD-SR-NO.                                   
015700           PERFORM 1050-FORMAT-SECTION THRU 1050-EXIT.                    
015800           MOVE CHM-TAX TO CD-TDS.                                        
015900           MOVE CHM-SURCHARGE TO CD-SURCHARGE.                            
016000           MOVE CHM-CESS TO CD-CESS.                                      
016100           MOVE CHM-INTEREST TO CD-INTEREST.                              
016200           MOVE CHM-PENALTY TO CD-OTHERS.                                 
016300           COMPUTE CD-TOTAL = CD-TDS + CD-SURCHARGE + CD-CESS             
016400               + CD-INTEREST + CD-OTHERS.                                 
016500           MOVE CHM-MODE-PAY TO CD-CHEQUE.                                
016600           MOVE CHM-BSR-CODE TO CD-BSR.                                   
016700           MOVE CHM-TENDER-DATE TO CD-DEPOSIT-DATE.                       
016800           MOVE CHM-CHALLAN-NO TO CD-CHALLAN-NO.                          
016900           MOVE "NO" TO CD-BOOK-ENTRY.                                    
017000           WRITE CHALLAN-DETAILS-LINE.                                    
017100           ADD CD-TDS TO WK03-TOT-TDS.                                    
017200           ADD CD-SURCHARGE TO WK04-TOT-SURCH.                            
017300           ADD CD-CESS TO WK05-TOT-CESS.                                  
017400           ADD CD-INTEREST TO WK06-TOT-INTEREST.                          
017500           ADD CD-OTHERS TO WK07-TOT-OTHERS.                              
017600           ADD CD-TOTAL TO WK08-TOT-ALL.                                  
017700       1000-EXIT.                                                         
017800           EXIT.                                                          
017900      *                                                                   
018000      *    1050-FORMAT-SECTION - 02/17/90 TDS0024 - A SPACE IS            
018100      *    INSERTED AFTER THE LEADING TWO DIGITS WHEN THE CODE            
018200      *    IS DIGITS-THEN-LETTER AND DOES NOT ALREADY CARRY ONE.          
018300       1050-FORMAT-SECTION.                                               
018400           IF CHM-NATURE (1:2) NOT NUMERIC                                
018500               OR CHM-NATURE (3:1) = SPACE                                
018600                   MOVE CHM-NATURE TO CD-SECTION                          
018700                   GO TO 1050-EXIT.                                       
018800           MOVE CHM-NATURE (1:2) TO CD-SECTION (1:2).                     
018900           MOVE SPACE TO CD-SECTION (3:1).                                
019000           MOVE CHM-NATURE (3:2) TO CD-SECTION (4:2).                     
019100       1050-EXIT.                                                         
019200           EXIT.                                                          
019300      *                                                                   
019400       1100-WRITE-TOTAL.                                                  
019500           MOVE SPACES TO CHALLAN-DETAILS-LINE.                           
019600           MOVE WK03-TOT-TDS TO WK1-TDS.                                  
019700           MOVE WK04-TOT-SURCH TO WK1-SURCHARGE.                          
019800           MOVE WK05-TOT-CESS TO WK1-CESS.                                
019900           MOVE WK06-TOT-INTEREST TO WK1-INTEREST.                        
020000           MOVE WK07-TOT-OTHERS TO WK1-OTHERS.                            
020100           MOVE WK08-TOT-ALL TO WK1-TOTAL.                                
020200           MOVE WK1-TOTAL-LINE TO CHALLAN-DETAILS-LINE.                   
020300           WRITE CHALLAN-DETAILS-LINE.                                    
020400       1100-EXIT.                                                         
020500           EXIT.                                                          
