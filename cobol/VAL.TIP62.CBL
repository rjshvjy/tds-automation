000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. VAL-TIP62.                                             
000300       AUTHOR. DST. MODIFIED BY SHREENI.                                  
000400       INSTALLATION. DST SYSTEMS TAX OPERATIONS.                          
000500       DATE WRITTEN. 04/02/1987.                                          
000600       DATE COMPILED. 04/02/1987.                                         
000700       SECURITY. DST INTERNAL USE ONLY.                                   
000800      *****************************************************               
000900      *  VAL-TIP62  -  SECTION TOTALS VALIDATOR             *     TDS0002 
001000      *  COMPARES TAX DEDUCTED PER THE CLEANED MASTER AGAINST*    TDS0002 
001100      *  TAX DEPOSITED PER THE CHALLAN MASTER, SECTION BY    *    TDS0002 
001200      *  SECTION, AND PRINTS THE PASS/FAIL VALIDATION REPORT.*    TDS0002 
001300      *****************************************************               
001400      *  CHANGE LOG                                         *     TDS0002 
001500      *  04/02/87  SHREENI    TDS0002  ORIGINAL WRITE-UP.   *     TDS0002 
001600      *  08/11/89  R KAPUR    TDS0018  TOLERANCE RAISED TO  *     TDS0018 
001700      *                       PLUS OR MINUS ONE RUPEE.      *     TDS0018 
001800      *  02/20/92  R KAPUR    TDS0033  COMPARE ON THE UNION *     TDS0033 
001900      *                       OF BOTH SIDES' SECTIONS, NOT  *     TDS0033 
002000      *                       JUST THE MASTER'S SECTIONS.   *     TDS0033 
002100      *  03/15/96  A VORA     TDS0051  BLANK-STRIPPED        *    TDS0051 
002200      *                       SECTION COMPARE ADDED (94 A    *    TDS0051 
002300      *                       NOW MATCHES 94A).              *    TDS0051 
002400      *  06/30/98  A VORA     TDS0059  Y2K REVIEW - NO DATE  *    TDS0059 
002500      *                       ARITHMETIC IN THIS PROGRAM.    *    TDS0059 
002600      *  02/08/99  A VORA     TDS0059  Y2K SIGN-OFF.         *    TDS0059 
002700      *  09/09/03  N DESAI    TDS0069  OVERALL PASS/FAIL     *    TDS0069 
002800      *                       LINE ADDED AT REPORT END.      *    TDS0069 
002900      *****************************************************               
003000       ENVIRONMENT DIVISION.                                              
003100       CONFIGURATION SECTION.                                             
003200       SPECIAL-NAMES.                                                     
003300           C01 IS TOP-OF-FORM                                             
003400           CLASS NUMERIC-SECTION IS "0" THRU "9"                          
003500           UPSI-0 IS TEST-RUN-SW.                                         
003600       FILE-CONTROL.                                                      
003700           SELECT PARTY-CLEAN-FILE ASSIGN TO "PARTYCLN".                  
003800           SELECT CHALLAN-MASTER-FILE ASSIGN TO "CHALMST".                
003900           SELECT VALIDATION-RPT-FILE ASSIGN TO "VALIDRPT"                
004000               ORGANIZATION IS LINE SEQUENTIAL.                           
004100       DATA DIVISION.                                                     
004200       FILE SECTION.                                                      
004300       FD  PARTY-CLEAN-FILE.                                              
004400       01  PARTY-CLEAN-REC.                                               
004500           05  PCL-RECORD-TYPE-CD         PIC X(2).                       
004600               88  PCL-RECORD-DETAIL          VALUE "PC".                 
004700           05  DETAIL-RECORD-1-AREA.                                      
004800               10  PCL-DEDUCTEE-CODE      PIC X(2).                       
004900               10  PCL-SECTION            PIC X(4).                       
005000               10  PCL-PAN                PIC X(10).                      
005100               10  PCL-NAME               PIC X(40).                      
005200               10  PCL-PAY-DATE           PIC 9(8).                       
005300               10  PCL-AMOUNT             PIC 9(9).                       
005400               10  PCL-TDS                PIC 9(9).                       
005500               10  PCL-RATE               PIC 9(3)V99.                    
005600               10  PCL-BSR-CODE           PIC X(7).                       
005700               10  PCL-CHALLAN-NO         PIC X(5).                       
005800               10  PCL-DEPOSIT-DATE       PIC 9(8).                       
005900               10  FILLER                 PIC X(33).                      
006000           05  DETAIL-RECORD-2-AREA REDEFINES                             
006100               DETAIL-RECORD-1-AREA.                                      
006200               10  PCL-ALT-PAY-CCYY       PIC 9(4).                       
006300               10  PCL-ALT-PAY-MM         PIC 9(2).                       
006400               10  PCL-ALT-PAY-DD         PIC 9(2).                       
006500               10  FILLER                 PIC X(132).                     
006600           05  HEADER-RECORD-AREA REDEFINES                               
006700               DETAIL-RECORD-1-AREA.                                      
006800               10  PCL-HDR-PERIOD-STAMP   PIC X(20).                      
006900               10  FILLER                 PIC X(120).                     
007000           05  TRAILER-RECORD-AREA REDEFINES                              
007100               DETAIL-RECORD-1-AREA.                                      
007200               10  PCL-TLR-RECORD-CT      PIC 9(5).                       
007300               10  FILLER                 PIC X(135).                     
007400      *                                                                   
007500       FD  CHALLAN-MASTER-FILE.                                           
007600       01  CHALLAN-MASTER-REC.                                            
007700           05  CHM-RECORD-TYPE-CD         PIC X(3).                       
007800               88  CHM-RECORD-DETAIL          VALUE "CHD".                
007900           05  CHM-SEQUENCE-NBR           PIC 9(3).                       
008000           05  CHM-DETAIL-AREA.                                           
008100               10  CHM-TAN                PIC X(10).                      
008200               10  CHM-NATURE             PIC X(4).                       
008300               10  CHM-CIN                PIC X(20).                      
008400               10  CHM-BSR-CODE           PIC X(7).                       
008500               10  CHM-CHALLAN-NO         PIC X(5).                       
008600               10  CHM-TENDER-DATE        PIC 9(8).                       
008700               10  CHM-MODE-PAY           PIC X(20).                      
008800               10  CHM-TAX                PIC 9(9).                       
008900               10  FILLER                 PIC X(91).                      
009000      *                                                                   
009100       FD  VALIDATION-RPT-FILE.                                           
009200       01  VALIDATION-RPT-LINE            PIC X(80).                      
009300       WORKING-STORAGE SECTION.                                           
009400       77  WK01-EOF-SW                    PIC X(1) VALUE "N".             
009500           88  WK01-EOF                       VALUE "Y".                  
009600       77  WK02-MASTER-TOP                PIC 9(4) COMP VALUE 0.          
009700       77  WK03-CHALLAN-TOP                PIC 9(4) COMP VALUE 0.         
009800       77  WK04-UNION-TOP                  PIC 9(4) COMP VALUE 0.         
009900       77  WK05-SUB                        PIC 9(4) COMP VALUE 0.         
010000       77  WK06-DIFFERENCE               PIC S9(11) COMP VALUE 0.         
010100       77  WK07-OVERALL-PASS-SW          PIC X(1) VALUE "Y".              
010200           88  WK07-OVERALL-PASS               VALUE "Y".                 
010300       01  WK1-MASTER-SECTION-TABLE.                                      
010400           05  WK1-ENTRY OCCURS 20 TIMES                                  
010500               INDEXED BY WK1-IX.                                         
010600               10  WK1-SECTION            PIC X(4).                       
010700               10  WK1-TOTAL-TDS          PIC 9(11) COMP.                 
010800       01  WK2-CHALLAN-SECTION-TABLE.                                     
010900           05  WK2-ENTRY OCCURS 20 TIMES                                  
011000               INDEXED BY WK2-IX.                                         
011100               10  WK2-SECTION            PIC X(4).                       
011200               10  WK2-TOTAL-TAX          PIC 9(11) COMP.                 
011300       01  WK3-UNION-TABLE.                                               
011400           05  WK3-ENTRY OCCURS 20 TIMES                                  
011500               INDEXED BY WK3-IX.                                         
011600               10  WK3-SECTION            PIC X(4).                       
011700       01  WK4-STRIPPED-SECTION            PIC X(4).                      
011800       01  WK5-REPORT-LINE                 PIC X(80).                     
011900       PROCEDURE DIVISION.                                                
012000       0000-MAIN-CONTROL.                                                 
012100           OPEN INPUT PARTY-CLEAN-FILE                                    
012200                INPUT CHALLAN-MASTER-FILE                                 
012300                OUTPUT VALIDATION-RPT-FILE.                               
012400           PERFORM 1000-ACCUM-PARTY-SECTION THRU 1000-EXIT                
012500               UNTIL WK01-EOF.                                            
012600           MOVE "N" TO WK01-EOF-SW.                                       
012700           PERFORM 1100-ACCUM-CHALLAN-SECTION THRU 1100-EXIT              
012800               UNTIL WK01-EOF.                                            
012900           PERFORM 1150-BUILD-UNION THRU 1150-EXIT.                       
013000           PERFORM 1200-COMPARE-SECTIONS THRU 1200-EXIT.                  
013100           CLOSE PARTY-CLEAN-FILE                                         
013200                 CHALLAN-MASTER-FILE                                      
013300                 VALIDATION-RPT-FILE.                                     
013400           STOP RUN.                                                      
013500      *                                                                   
013600      *    1000-ACCUM-PARTY-SECTION ADDS TDS (421) TO THE                 
013700      *    MASTER-SIDE SECTION TOTAL, SECTION BLANKS REMOVED.             
013800      *    03/15/96 TDS0051.                                              
013900       1000-ACCUM-PARTY-SECTION.                                          
014000           READ PARTY-CLEAN-FILE                                          
014100               AT END                                                     
014200                   MOVE "Y" TO WK01-EOF-SW                                
014300                   GO TO 1000-EXIT.                                       
014400           IF NOT PCL-RECORD-DETAIL                                       
014500               GO TO 1000-EXIT.                                           
014600           IF PCL-SECTION = SPACES                                        
014700               GO TO 1000-EXIT.                                           
014800           MOVE PCL-SECTION TO WK4-STRIPPED-SECTION.                      
014900           INSPECT WK4-STRIPPED-SECTION REPLACING ALL SPACE BY            
015000               "".                                                        
015100           SET WK1-IX TO 1.                                               
015200           PERFORM 1010-FIND-MASTER-SECTION THRU 1010-EXIT                
015300               UNTIL WK1-IX > WK02-MASTER-TOP                             
015400               OR WK1-SECTION (WK1-IX) = WK4-STRIPPED-SECTION.            
015500           IF WK1-IX > WK02-MASTER-TOP                                    
015600               ADD 1 TO WK02-MASTER-TOP                                   
015700               MOVE WK4-STRIPPED-SECTION TO                               
015800                   WK1-SECTION (WK02-MASTER-TOP)                          
015900               MOVE 0 TO WK1-TOTAL-TDS (WK02-MASTER-TOP)                  
016000               SET WK1-IX TO WK02-MASTER-TOP.                             
016100           ADD PCL-TDS TO WK1-TOTAL-TDS (WK1-IX).                         
016200       1000-EXIT.                                                         
016300           EXIT.                                                          
016400      *                                                                   
016500       1010-FIND-MASTER-SECTION.                                          
016600           SET WK1-IX UP BY 1.                                            
016700       1010-EXIT.                                                         
016800           EXIT.                                                          
016900      *                                                                   
017000      *    1100-ACCUM-CHALLAN-SECTION TREATS EACH CHALLAN'S               
017100      *    TAX AS THE SECTION'S DEPOSITED TOTAL (ONE CHALLAN              
017200      *    PER SECTION, PER THE RETURN PERIOD).                           
017300       1100-ACCUM-CHALLAN-SECTION.                                        
017400           READ CHALLAN-MASTER-FILE                                       
017500               AT END                                                     
017600                   MOVE "Y" TO WK01-EOF-SW                                
017700                   GO TO 1100-EXIT.                                       
017800           IF NOT CHM-RECORD-DETAIL                                       
017900               GO TO 1100-EXIT.                                           
018000           ADD 1 TO WK03-CHALLAN-TOP.                                     
018100           SET WK2-IX TO WK03-CHALLAN-TOP.                                
018200           MOVE CHM-NATURE TO WK2-SECTION (WK2-IX).                       
018300           ADD CHM-TAX TO WK2-TOTAL-TAX (WK2-IX).                         
018400       1100-EXIT.                                                         
018500           EXIT.                                                          
018600      *                                                                   
018700      *    1150-BUILD-UNION - 02/20/92 TDS0033 - BUILD THE                
018800      *    UNION OF SECTIONS SEEN ON EITHER SIDE SO A SECTION             
018900      *    MISSING FROM THE MASTER STILL FAILS VALIDATION.                
019000       1150-BUILD-UNION.                                                  
019100           SET WK1-IX TO 1.                                               
019200           PERFORM 1160-ADD-TO-UNION THRU 1160-EXIT                       
019300               UNTIL WK1-IX > WK02-MASTER-TOP.                            
019400           SET WK2-IX TO 1.                                               
019500           PERFORM 1170-ADD-CHALLAN-TO-UNION THRU 1170-EXIT               
019600               UNTIL WK2-IX > WK03-CHALLAN-TOP.                           
019700       1150-EXIT.                                                         
019800           EXIT.                                                          
019900      *                                                                   
020000       1160-ADD-TO-UNION.                                                 
020100           ADD 1 TO WK04-UNION-TOP.                                       
020200           SET WK3-IX TO WK04-UNION-TOP.                                  
020300           MOVE WK1-SECTION (WK1-IX) TO WK3-SECTION (WK3-IX).             
020400           SET WK1-IX UP BY 1.                                            
020500       1160-EXIT.                                                         
020600           EXIT.                                                          
020700      *                                                                   
020800       1170-ADD-CHALLAN-TO-UNION.                                         
020900           SET WK3-IX TO 1.                                               
021000           PERFORM 1180-CHECK-ALREADY-IN-UNION THRU 1180-EXIT             
021100               UNTIL WK3-IX > WK04-UNION-TOP                              
021200               OR WK3-SECTION (WK3-IX) = WK2-SECTION (WK2-IX).            
021300           IF WK3-IX > WK04-UNION-TOP                                     
021400               ADD 1 TO WK04-UNION-TOP                                    
021500               SET WK3-IX TO WK04-UNION-TOP                               
021600               MOVE WK2-SECTION (WK2-IX) TO WK3-SECTION (WK3-IX).         
021700           SET WK2-IX UP BY 1.                                            
021800       1170-EXIT.                                                         
021900           EXIT.                                                          
022000      *                                                                   
022100       1180-CHECK-ALREADY-IN-UNION.                                       
022200           SET WK3-IX UP BY 1.                                            
022300       1180-EXIT.                                                         
022400           EXIT.                                                          
022500      *                                                                   
022600      *    1200-COMPARE-SECTIONS - 08/11/89 TDS0018 - TOLERANCE           
022700      *    IS PLUS OR MINUS ONE RUPEE.  09/09/03 TDS0069 -                
022800      *    OVERALL PASS/FAIL LINE AT THE END OF THE REPORT.               
022900       1200-COMPARE-SECTIONS.                                             
023000           MOVE SPACES TO VALIDATION-RPT-LINE.                            
023100           MOVE "NATURE OF PAYMENT   PARTY TOTAL    CHALLAN TOT"          
023200               TO VALIDATION-RPT-LINE (1:49).                             
023300           MOVE "AL  STATUS" TO VALIDATION-RPT-LINE (50:10).              
023400           WRITE VALIDATION-RPT-LINE.                                     
023500           SET WK3-IX TO 1.                                               
023600           PERFORM 1210-COMPARE-ONE-SECTION THRU 1210-EXIT                
023700               UNTIL WK3-IX > WK04-UNION-TOP.                             
023800           MOVE SPACES TO WK5-REPORT-LINE.                                
023900           IF WK07-OVERALL-PASS                                           
024000               MOVE "OVERALL RESULT - PASS" TO WK5-REPORT-LINE            
024100           ELSE                                                           
024200               MOVE "OVERALL RESULT - FAIL" TO WK5-REPORT-LINE.           
024300           MOVE WK5-REPORT-LINE TO VALIDATION-RPT-LINE.                   
024400           WRITE VALIDATION-RPT-LINE.                                     
024500       1200-EXIT.                                                         
024600           EXIT.                                                          
024700      *                                                                   
024800       1210-COMPARE-ONE-SECTION.                                          
024900           PERFORM 1220-LOOKUP-MASTER-TOTAL THRU 1220-EXIT.               
025000           PERFORM 1230-LOOKUP-CHALLAN-TOTAL THRU 1230-EXIT.              
025100           COMPUTE WK06-DIFFERENCE =                                      
025200               WK1-TOTAL-TDS (WK1-IX) - WK2-TOTAL-TAX (WK2-IX).           
025300           MOVE SPACES TO WK5-REPORT-LINE.                                
025400           MOVE WK3-SECTION (WK3-IX) TO WK5-REPORT-LINE (1:4).            
025500           MOVE WK1-TOTAL-TDS (WK1-IX)                                    
025600               TO WK5-REPORT-LINE (21:11).                                
025700           MOVE WK2-TOTAL-TAX (WK2-IX)                                    
025800               TO WK5-REPORT-LINE (37:11).                                
025900           IF WK06-DIFFERENCE >= -1 AND WK06-DIFFERENCE <= 1              
026000               MOVE "PASS" TO WK5-REPORT-LINE (57:4)                      
026100           ELSE                                                           
026200               MOVE "FAIL" TO WK5-REPORT-LINE (57:4)                      
026300               MOVE "N" TO WK07-OVERALL-PASS-SW.                          
026400           MOVE WK5-REPORT-LINE TO VALIDATION-RPT-LINE.                   
026500           WRITE VALIDATION-RPT-LINE.                                     
026600           SET WK3-IX UP BY 1.                                            
026700       1210-EXIT.                                                         
026800           EXIT.                                                          
026900      *                                                                   
027000       1220-LOOKUP-MASTER-TOTAL.                                          
027100           SET WK1-IX TO 1.                                               
027200           PERFORM 1221-SCAN-MASTER THRU 1221-EXIT                        
027300               UNTIL WK1-IX > WK02-MASTER-TOP                             
027400               OR WK1-SECTION (WK1-IX) = WK3-SECTION (WK3-IX).            
027500           IF WK1-IX > WK02-MASTER-TOP                                    
027600               MOVE WK02-MASTER-TOP TO WK1-IX                             
027700               SET WK1-IX UP BY 1                                         
027800               MOVE 0 TO WK1-TOTAL-TDS (WK1-IX).                          
027900       1220-EXIT.                                                         
028000           EXIT.                                                          
028100      *                                                                   
028200       1221-SCAN-MASTER.                                                  
028300           SET WK1-IX UP BY 1.                                            
028400       1221-EXIT.                                                         
028500           EXIT.                                                          
028600      *                                                                   
028700       1230-LOOKUP-CHALLAN-TOTAL.                                         
028800           SET WK2-IX TO 1.                                               
028900           PERFORM 1231-SCAN-CHALLAN THRU 1231-EXIT                       
029000               UNTIL WK2-IX > WK03-CHALLAN-TOP                            
029100               OR WK2-SECTION (WK2-IX) = WK3-SECTION (WK3-IX).            
029200           IF WK2-IX > WK03-CHALLAN-TOP                                   
029300               MOVE WK03-CHALLAN-TOP TO WK2-IX                            
029400               SET WK2-IX UP BY 1                                         
029500               MOVE 0 TO WK2-TOTAL-TAX (WK2-IX).                          
029600       1230-EXIT.                                                         
029700           EXIT.                                                          
029800      *                                                                   
029900       1231-SCAN-CHALLAN.                                                 
030000           SET WK2-IX UP BY 1.                                            
030100       1231-EXIT.                                                         
030200           EXIT.                                                          
