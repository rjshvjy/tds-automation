000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. DED-TIP66.                                             
000300       AUTHOR. DST. MODIFIED BY SHREENI.                                  
000400       INSTALLATION. DST SYSTEMS TAX OPERATIONS.                          
000500       DATE WRITTEN. 10/05/1987.                                          
000600       DATE COMPILED. 10/05/1987.                                         
000700       SECURITY. DST INTERNAL USE ONLY.                                   
000800      *****************************************************               
000900      *  DED-TIP66  -  DEDUCTEE BREAKUP BUILDER               *   TDS0006 
001000      *  WRITES THE STATUTORY DEDUCTEE-BREAKUP SECTION OF THE  *  TDS0006 
001100      *  RETURN (COLUMN CODES 414-428), ONE LINE PER VALID     *  TDS0006 
001200      *  PARTY ROW, FOLLOWED BY THE COLUMN-TOTAL LINE.         *  TDS0006 
001300      *****************************************************               
001400      *  CHANGE LOG                                          *    TDS0006 
001500      *  10/05/87  SHREENI    TDS0006  ORIGINAL WRITE-UP.    *    TDS0006 
001600      *  05/30/90  R KAPUR    TDS0026  DEDUCTEE CODE DEFAULT  *   TDS0026 
001700      *                       DERIVED FROM PAN 4TH CHARACTER  *   TDS0026 
001800      *                       WHEN THE MASTER LEAVES IT BLANK.*   TDS0026 
001900      *  03/19/95  SHREENI    TDS0049  RATE PRINTED AS NN.NN%  *  TDS0049 
002000      *                       WITH A COMPUTED FALLBACK WHEN    *  TDS0049 
002100      *                       THE MASTER RATE IS ABSENT.       *  TDS0049 
002200      *  06/30/98  A VORA     TDS0059  YEAR 2000 REVIEW - NO    * TDS0059 
002300      *                       2-DIGIT YEAR FIELDS IN THIS       * TDS0059 
002400      *                       PROGRAM.                          * TDS0059 
002500      *  02/08/99  A VORA     TDS0059  Y2K SIGN-OFF.             *TDS0059 
002600      *  08/14/03  N DESAI    TDS0069  BSR/CHALLAN CROSS-REF     *TDS0069 
002700      *                       FALLS BACK TO THE CHALLAN TABLE    *TDS0069 
002800      *                       WHEN THE PARTY ROW CARRIES NONE.   *TDS0069 
002810      *  07/23/07  M IYER     TDS0080  DEDUCTEE CODE DEFAULT     *TDS0080 
002820      *                       NOW TESTS PAN LENGTH BEFORE        *TDS0080 
002830      *                       THE 4TH-CHAR CHECK; SHORT PAN      *TDS0080 
002840      *                       GETS 01, NOT 02.                   *TDS0080 
002900      *****************************************************               
003000       ENVIRONMENT DIVISION.                                              
003100       CONFIGURATION SECTION.                                             
003200       SPECIAL-NAMES.                                                     
003300           C01 IS TOP-OF-FORM                                             
003400           CLASS NUMERIC-SECTION IS "0" THRU "9"                          
003500           UPSI-0 IS TEST-RUN-SW.                                         
003600       FILE-CONTROL.                                                      
003700           SELECT PARTY-MASTER-UPD-FILE ASSIGN TO "PARTYUPD".             
003800           SELECT CHALLAN-MASTER-FILE ASSIGN TO "CHALMST".                
003900           SELECT PERIOD-STAMP-FILE ASSIGN TO "PERDSTMP".                 
004000           SELECT DEDUCTEE-BREAKUP-FILE ASSIGN TO "DEDBRKUP"              
004100               ORGANIZATION IS LINE SEQUENTIAL.                           
004200       DATA DIVISION.                                                     
004300       FILE SECTION.                                                      
004400       FD  PARTY-MASTER-UPD-FILE.                                         
004500       01  PARTY-MASTER-UPD-REC.                                          
004600           05  PUP-RECORD-TYPE-CD         PIC X(2).                       
004700               88  PUP-RECORD-DETAIL          VALUE "PU".                 
004800           05  DETAIL-RECORD-1-AREA.                                      
004900               10  PUP-DEDUCTEE-CODE      PIC X(2).                       
005000               10  PUP-SECTION            PIC X(4).                       
005100               10  PUP-PAN                PIC X(10).                      
005200               10  PUP-NAME               PIC X(40).                      
005300               10  PUP-PAY-DATE           PIC 9(8).                       
005400               10  PUP-AMOUNT             PIC 9(9).                       
005500               10  PUP-TDS                PIC 9(9).                       
005600               10  PUP-RATE               PIC 9(3)V99.                    
005700               10  PUP-BSR-CODE           PIC X(7).                       
005800               10  PUP-CHALLAN-NO         PIC X(5).                       
005900               10  PUP-DEPOSIT-DATE       PIC 9(8).                       
006000               10  FILLER                 PIC X(33).                      
006100           05  DETAIL-RECORD-2-AREA REDEFINES                             
006200               DETAIL-RECORD-1-AREA.                                      
006300               10  PUP-ALT-PAY-CCYY       PIC 9(4).                       
006400               10  PUP-ALT-PAY-MM         PIC 9(2).                       
006500               10  PUP-ALT-PAY-DD         PIC 9(2).                       
006600               10  FILLER                 PIC X(132).                     
006700           05  TRAILER-RECORD-AREA REDEFINES                              
006800               DETAIL-RECORD-1-AREA.                                      
006900               10  PUP-TLR-UPDATED-CT     PIC 9(5).                       
007000               10  FILLER                 PIC X(135).                     
007010           05  HEADER-RECORD-AREA REDEFINES                               
007020               DETAIL-RECORD-1-AREA.                                      
007030               10  PUP-HDR-TAN            PIC X(10).                      
007040               10  FILLER                 PIC X(130).                     
007100      *                                                                   
007200       FD  CHALLAN-MASTER-FILE.                                           
007300       01  CHALLAN-MASTER-REC.                                            
007400           05  CHM-RECORD-TYPE-CD         PIC X(3).                       
007500               88  CHM-RECORD-HEADER          VALUE "CHH".                
007600               88  CHM-RECORD-DETAIL          VALUE "CHD".                
007700               88  CHM-RECORD-TRAILER         VALUE "CHT".                
007800           05  CHM-SEQUENCE-NBR           PIC 9(3).                       
007900           05  DETAIL-RECORD-1-AREA.                                      
008000               10  CHM-TAN                PIC X(10).                      
008100               10  CHM-NATURE             PIC X(4).                       
008200               10  CHM-CIN                PIC X(20).                      
008300               10  CHM-BSR-CODE           PIC X(7).                       
008400               10  CHM-CHALLAN-NO         PIC X(5).                       
008500               10  CHM-TENDER-DATE.                                       
008600                   15  CHM-TENDER-CCYY    PIC 9(4).                       
008700                   15  CHM-TENDER-MM      PIC 9(2).                       
008800                   15  CHM-TENDER-DD      PIC 9(2).                       
008900               10  CHM-MODE-PAY           PIC X(20).                      
009000               10  CHM-TAX                PIC 9(9).                       
009100               10  CHM-SURCHARGE          PIC 9(9).                       
009200               10  CHM-CESS               PIC 9(9).                       
009300               10  CHM-INTEREST           PIC 9(9).                       
009400               10  CHM-PENALTY            PIC 9(9).                       
009500               10  CHM-FEE-234E           PIC 9(9).                       
009600               10  CHM-TOTAL              PIC 9(9).                       
009700               10  FILLER                 PIC X(37).                      
009800      *                                                                   
009900       FD  PERIOD-STAMP-FILE.                                             
010000       01  PERIOD-STAMP-REC.                                              
010100           05  PST-STAMP-NAME             PIC X(20).                      
010200           05  PST-MONTH-NAME             PIC X(9).                       
010300           05  PST-YEAR                   PIC 9(4).                       
010400           05  FILLER                     PIC X(47).                      
010500      *                                                                   
010600       FD  DEDUCTEE-BREAKUP-FILE.                                         
010700       01  DEDUCTEE-BREAKUP-LINE.                                         
010800           05  DB-SR-NO                   PIC 9(4).                       
010900           05  DB-DEDUCTEE-CODE           PIC X(2).                       
011000           05  DB-SECTION                 PIC X(5).                       
011100           05  DB-PAN                     PIC X(10).                      
011200           05  DB-NAME                    PIC X(40).                      
011300           05  DB-PAY-DATE                PIC 9(8).                       
011400           05  DB-AMOUNT                  PIC 9(9).                       
011500           05  DB-BOOK-ENTRY              PIC X(1).                       
011600           05  DB-TDS                     PIC 9(9).                       
011700           05  DB-SURCHARGE               PIC 9(9).                       
011800           05  DB-CESS                    PIC 9(9).                       
011900           05  DB-TOTAL-DEDUCTED          PIC 9(9).                       
012000           05  DB-TOTAL-DEPOSITED         PIC 9(9).                       
012100           05  DB-INTEREST                PIC 9(9).                       
012200           05  DB-OTHERS                  PIC 9(9).                       
012300           05  DB-GRAND-TOTAL             PIC 9(9).                       
012400           05  DB-BSR                     PIC X(7).                       
012500           05  DB-CHALLAN-NO              PIC X(5).                       
012600           05  DB-DEPOSIT-DATE            PIC 9(8).                       
012700           05  DB-DEDUCTION-DATE          PIC 9(8).                       
012800           05  DB-RATE                    PIC X(7).                       
012900           05  DB-REASON                  PIC X(3).                       
012910           05  FILLER                     PIC X(05).                      
013000       WORKING-STORAGE SECTION.                                           
013100       77  WK01-EOF-SW                    PIC X(1) VALUE "N".             
013200           88  WK01-EOF                       VALUE "Y".                  
013300       77  WK02-SR-NO                     PIC 9(4) COMP VALUE 0.          
013400       77  WK03-CHALLAN-TOP               PIC 9(4) COMP VALUE 0.          
013500       77  WK04-SUB                       PIC 9(4) COMP VALUE 0.          
013600       77  WK05-MATCH-FOUND-SW            PIC X(1) VALUE "N".             
013700           88  WK05-MATCH-FOUND               VALUE "Y".                  
013800       77  WK06-TOT-AMOUNT                PIC 9(11) COMP VALUE 0.         
013900       77  WK07-TOT-TDS                   PIC 9(11) COMP VALUE 0.         
014000       77  WK08-TOT-SURCH                 PIC 9(11) COMP VALUE 0.         
014100       77  WK09-TOT-CESS                  PIC 9(11) COMP VALUE 0.         
014200       77  WK10-TOT-DEDUCTED              PIC 9(11) COMP VALUE 0.         
014300       77  WK11-TOT-DEPOSITED             PIC 9(11) COMP VALUE 0.         
014400       77  WK12-TOT-INTEREST              PIC 9(11) COMP VALUE 0.         
014500       77  WK13-TOT-OTHERS                PIC 9(11) COMP VALUE 0.         
014600       77  WK14-TOT-GRAND                 PIC 9(11) COMP VALUE 0.         
014800       01  WK1-CHALLAN-TABLE.                                             
014900           05  WK1-ENTRY OCCURS 500 TIMES                                 
015000               INDEXED BY WK1-IX.                                         
015100               10  WK1-SECTION            PIC X(4).                       
015200               10  WK1-BSR-CODE           PIC X(7).                       
015300               10  WK1-CHALLAN-NO         PIC X(5).                       
015400               10  WK1-TENDER-DATE        PIC 9(8).                       
015500       01  WK2-STRIPPED-SECTION            PIC X(4).                      
015600       01  WK3-STRIPPED-TABLE-SECTION      PIC X(4).                      
015700       01  WK4-RATE-WORK                   PIC 9(5)V99.                   
015800       01  WK5-RATE-EDIT                   PIC ZZ9.99.                    
015900       01  WK6-TOTAL-LINE.                                                
016000           05  WK6-LABEL                  PIC X(8) VALUE "TOTAL".         
016100           05  FILLER                     PIC X(61).                      
016200           05  WK6-AMOUNT                 PIC 9(9).                       
016300           05  FILLER                     PIC X(1).                       
016400           05  WK6-TDS                    PIC 9(9).                       
016500           05  WK6-SURCHARGE              PIC 9(9).                       
016600           05  WK6-CESS                   PIC 9(9).                       
016700           05  WK6-DEDUCTED               PIC 9(9).                       
016800           05  WK6-DEPOSITED              PIC 9(9).                       
016900           05  WK6-INTEREST               PIC 9(9).                       
017000           05  WK6-OTHERS                 PIC 9(9).                       
017100           05  WK6-GRAND                  PIC 9(9).                       
017200           05  FILLER                     PIC X(38).                      
017300       PROCEDURE DIVISION.                                                
017400       0000-MAIN-CONTROL.                                                 
017500           OPEN INPUT PERIOD-STAMP-FILE.                                  
017600           READ PERIOD-STAMP-FILE                                         
017700               AT END                                                     
017800                   MOVE SPACES TO PERIOD-STAMP-REC.                       
017900           CLOSE PERIOD-STAMP-FILE.                                       
018000           DISPLAY "DEDUCTEE BREAKUP BUILDER - PERIOD ".                  
018100           DISPLAY PST-STAMP-NAME.                                        
018200           OPEN INPUT CHALLAN-MASTER-FILE.                                
018300           PERFORM 1200-LOAD-CHALLAN-TABLE THRU 1200-EXIT                 
018400               UNTIL WK01-EOF.                                            
018500           CLOSE CHALLAN-MASTER-FILE.                                     
018600           MOVE "N" TO WK01-EOF-SW.                                       
018700           OPEN INPUT PARTY-MASTER-UPD-FILE                               
018800                OUTPUT DEDUCTEE-BREAKUP-FILE.                             
018900           PERFORM 1000-BUILD-BREAKUP-LINE THRU 1000-EXIT                 
019000               UNTIL WK01-EOF.                                            
019100           PERFORM 1100-WRITE-TOTAL THRU 1100-EXIT.                       
019200           CLOSE PARTY-MASTER-UPD-FILE                                    
019300                 DEDUCTEE-BREAKUP-FILE.                                   
019400           STOP RUN.                                                      
019500      *                                                                   
019600       1200-LOAD-CHALLAN-TABLE.                                           
019700           READ CHALLAN-MASTER-FILE                                       
019800               AT END                                                     
019900                   MOVE "Y" TO WK01-EOF-SW                                
020000                   GO TO 1200-EXIT.                                       
020100           IF NOT CHM-RECORD-DETAIL                                       
020200               GO TO 1200-EXIT.                                           
020300           ADD 1 TO WK03-CHALLAN-TOP.                                     
020400           SET WK1-IX TO WK03-CHALLAN-TOP.                                
020500           MOVE CHM-NATURE TO WK1-SECTION (WK1-IX).                       
020600           MOVE CHM-BSR-CODE TO WK1-BSR-CODE (WK1-IX).                    
020700           MOVE CHM-CHALLAN-NO TO WK1-CHALLAN-NO (WK1-IX).                
020800           MOVE CHM-TENDER-DATE TO WK1-TENDER-DATE (WK1-IX).              
020900       1200-EXIT.                                                         
021000           EXIT.                                                          
021100      *                                                                   
021200      *    1000-BUILD-BREAKUP-LINE - ONLY NON-BLANK SECTIONS ARE          
021300      *    STATUTORY PARTY ROWS; A BLANK SECTION IS A SKIPPED             
021400      *    ROW, NOT A VALID DEDUCTEE.                                     
021500       1000-BUILD-BREAKUP-LINE.                                           
021600           READ PARTY-MASTER-UPD-FILE                                     
021700               AT END                                                     
021800                   MOVE "Y" TO WK01-EOF-SW                                
021900                   GO TO 1000-EXIT.                                       
022000           IF NOT PUP-RECORD-DETAIL                                       
022100               GO TO 1000-EXIT.                                           
022200           IF PUP-SECTION = SPACES                                        
022300               GO TO 1000-EXIT.                                           
022400           ADD 1 TO WK02-SR-NO.                                           
022500           MOVE SPACES TO DEDUCTEE-BREAKUP-LINE.                          
022600           MOVE WK02-SR-NO TO DB-SR-NO.                                   
022700           PERFORM 1010-DERIVE-DEDUCTEE-CODE THRU 1010-EXIT.              
022800           PERFORM 1020-FORMAT-SECTION THRU 1020-EXIT.                    
022900           MOVE PUP-PAN TO DB-PAN.                                        
023000           MOVE PUP-NAME TO DB-NAME.                                      
023100           MOVE PUP-PAY-DATE TO DB-PAY-DATE.                              
023200           MOVE PUP-AMOUNT TO DB-AMOUNT.                                  
023300           MOVE SPACE TO DB-BOOK-ENTRY.                                   
023400           MOVE PUP-TDS TO DB-TDS.                                        
023500           MOVE 0 TO DB-SURCHARGE.                                        
023600           MOVE 0 TO DB-CESS.                                             
023700           COMPUTE DB-TOTAL-DEDUCTED = DB-TDS + DB-SURCHARGE              
023800               + DB-CESS.                                                 
023900           MOVE DB-TOTAL-DEDUCTED TO DB-TOTAL-DEPOSITED.                  
024000           MOVE 0 TO DB-INTEREST.                                         
024100           MOVE 0 TO DB-OTHERS.                                           
024200           COMPUTE DB-GRAND-TOTAL = DB-TOTAL-DEPOSITED                    
024300               + DB-INTEREST + DB-OTHERS.                                 
024400           MOVE PUP-PAY-DATE TO DB-DEDUCTION-DATE.                        
024500           MOVE "N.A" TO DB-REASON.                                       
024600           PERFORM 1030-CROSS-REF-CHALLAN THRU 1030-EXIT.                 
024700           PERFORM 1050-DERIVE-RATE THRU 1050-EXIT.                       
024800           WRITE DEDUCTEE-BREAKUP-LINE.                                   
024900           ADD DB-AMOUNT TO WK06-TOT-AMOUNT.                              
025000           ADD DB-TDS TO WK07-TOT-TDS.                                    
025100           ADD DB-SURCHARGE TO WK08-TOT-SURCH.                            
025200           ADD DB-CESS TO WK09-TOT-CESS.                                  
025300           ADD DB-TOTAL-DEDUCTED TO WK10-TOT-DEDUCTED.                    
025400           ADD DB-TOTAL-DEPOSITED TO WK11-TOT-DEPOSITED.                  
025500           ADD DB-INTEREST TO WK12-TOT-INTEREST.                          
025600           ADD DB-OTHERS TO WK13-TOT-OTHERS.                              
025700           ADD DB-GRAND-TOTAL TO WK14-TOT-GRAND.                          
025800       1000-EXIT.                                                         
025900           EXIT.                                                          
026000      *                                                                   
026100      *    1010-DERIVE-DEDUCTEE-CODE - 05/30/90 TDS0026.                  
026150      *    TDS0080 (07/23/07) - PAN UNDER 4 CHARACTERS NOW                
026170      *    DEFAULTS TO 01, NOT 02, SAME AS A BLANK PAN.                   
026200       1010-DERIVE-DEDUCTEE-CODE.                                         
026300           IF PUP-DEDUCTEE-CODE NOT = SPACES                              
026400               AND PUP-DEDUCTEE-CODE NOT = "00"                           
026500                   MOVE PUP-DEDUCTEE-CODE TO DB-DEDUCTEE-CODE             
026600                   GO TO 1010-EXIT.                                       
026700           IF PUP-PAN (4:1) = SPACE                                       
026800               MOVE "01" TO DB-DEDUCTEE-CODE                              
026900           ELSE                                                           
027000           IF PUP-PAN (4:1) = "P"                                         
027100               MOVE "01" TO DB-DEDUCTEE-CODE                              
027200           ELSE                                                           
027300               MOVE "02" TO DB-DEDUCTEE-CODE.                             
027400       1010-EXIT.                                                         
027500           EXIT.                                                          
027600      *                                                                   
027700       1020-FORMAT-SECTION.                                               
027800           IF PUP-SECTION (1:2) NOT NUMERIC                               
027900               OR PUP-SECTION (3:1) = SPACE                               
028000                   MOVE PUP-SECTION TO DB-SECTION                         
028100                   GO TO 1020-EXIT.                                       
028200           MOVE PUP-SECTION (1:2) TO DB-SECTION (1:2).                    
028300           MOVE SPACE TO DB-SECTION (3:1).                                
028400           MOVE PUP-SECTION (3:2) TO DB-SECTION (4:2).                    
028500       1020-EXIT.                                                         
028600           EXIT.                                                          
028700      *                                                                   
028800      *    1030-CROSS-REF-CHALLAN - 08/14/03 TDS0069 - THE PARTY          
028900      *    ROW'S OWN BSR/CHALLAN/DATE WIN WHEN PRESENT; ELSE WE           
029000      *    FALL BACK TO THE CHALLAN TABLE BY SECTION.                     
029100       1030-CROSS-REF-CHALLAN.                                            
029200           IF PUP-BSR-CODE NOT = SPACES                                   
029300               MOVE PUP-BSR-CODE TO DB-BSR                                
029400               MOVE PUP-CHALLAN-NO TO DB-CHALLAN-NO                       
029500               MOVE PUP-DEPOSIT-DATE TO DB-DEPOSIT-DATE                   
029600               GO TO 1030-EXIT.                                           
029700           MOVE PUP-SECTION TO WK2-STRIPPED-SECTION.                      
029800           INSPECT WK2-STRIPPED-SECTION REPLACING ALL SPACE BY            
029900               "".                                                        
030000           MOVE "N" TO WK05-MATCH-FOUND-SW.                               
030100           SET WK1-IX TO 1.                                               
030200           PERFORM 1031-SCAN-CHALLAN-TABLE THRU 1031-EXIT                 
030300               UNTIL WK1-IX > WK03-CHALLAN-TOP                            
030400               OR WK05-MATCH-FOUND.                                       
030500           IF WK05-MATCH-FOUND                                            
030600               MOVE WK1-BSR-CODE (WK1-IX) TO DB-BSR                       
030700               MOVE WK1-CHALLAN-NO (WK1-IX) TO DB-CHALLAN-NO              
030800               MOVE WK1-TENDER-DATE (WK1-IX) TO DB-DEPOSIT-DATE.          
030900       1030-EXIT.                                                         
031000           EXIT.                                                          
031100      *                                                                   
031200       1031-SCAN-CHALLAN-TABLE.                                           
031300           MOVE WK1-SECTION (WK1-IX) TO                                   
031400               WK3-STRIPPED-TABLE-SECTION.                                
031500           INSPECT WK3-STRIPPED-TABLE-SECTION REPLACING ALL               
031600               SPACE BY "".                                               
031700           IF WK3-STRIPPED-TABLE-SECTION = WK2-STRIPPED-SECTION           
031800               MOVE "Y" TO WK05-MATCH-FOUND-SW                            
031900               GO TO 1031-EXIT.                                           
032000           SET WK1-IX UP BY 1.                                            
032100       1031-EXIT.                                                         
032200           EXIT.                                                          
032300      *                                                                   
032400      *    1050-DERIVE-RATE - 03/19/95 TDS0049 - A RATE UNDER 1           
032500      *    IS STORED AS A FRACTION AND MUST BE SCALED BY 100              
032600      *    BEFORE PRINTING; A MISSING RATE FALLS BACK TO                  
032700      *    TDS DIVIDED BY AMOUNT.                                         
032800       1050-DERIVE-RATE.                                                  
032900           IF PUP-RATE = 0                                                
033000               GO TO 1052-FALLBACK-RATE.                                  
033100           IF PUP-RATE < 1                                                
033200               COMPUTE WK4-RATE-WORK ROUNDED = PUP-RATE * 100             
033300           ELSE                                                           
033400               MOVE PUP-RATE TO WK4-RATE-WORK.                            
033500           GO TO 1054-EDIT-RATE.                                          
033600       1052-FALLBACK-RATE.                                                
033700           IF DB-AMOUNT > 0 AND DB-TDS > 0                                
033800               COMPUTE WK4-RATE-WORK ROUNDED =                            
033900                   DB-TDS / DB-AMOUNT * 100                               
034000           ELSE                                                           
034100               MOVE 0 TO WK4-RATE-WORK.                                   
034200       1054-EDIT-RATE.                                                    
034300           MOVE WK4-RATE-WORK TO WK5-RATE-EDIT.                           
034400           MOVE SPACES TO DB-RATE.                                        
034500           MOVE WK5-RATE-EDIT TO DB-RATE (1:6).                           
034600           MOVE "%" TO DB-RATE (7:1).                                     
034700       1050-EXIT.                                                         
034800           EXIT.                                                          
034900      *                                                                   
035000       1100-WRITE-TOTAL.                                                  
035100           MOVE SPACES TO DEDUCTEE-BREAKUP-LINE.                          
035200           MOVE WK06-TOT-AMOUNT TO WK6-AMOUNT.                            
035300           MOVE WK07-TOT-TDS TO WK6-TDS.                                  
035400           MOVE WK08-TOT-SURCH TO WK6-SURCHARGE.                          
035500           MOVE WK09-TOT-CESS TO WK6-CESS.                                
035600           MOVE WK10-TOT-DEDUCTED TO WK6-DEDUCTED.                        
035700           MOVE WK11-TOT-DEPOSITED TO WK6-DEPOSITED.                      
035800           MOVE WK12-TOT-INTEREST TO WK6-INTEREST.                        
035900           MOVE WK13-TOT-OTHERS TO WK6-OTHERS.                            
036000           MOVE WK14-TOT-GRAND TO WK6-GRAND.                              
036100           MOVE WK6-TOTAL-LINE TO DEDUCTEE-BREAKUP-LINE.                  
036200           WRITE DEDUCTEE-BREAKUP-LINE.                                   
036300       1100-EXIT.                                                         
036400           EXIT.                                                          
