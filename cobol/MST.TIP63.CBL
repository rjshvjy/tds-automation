000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID. MST-TIP63.                                             
000300       AUTHOR. DST. MODIFIED BY SHREENI.                                  
000400       INSTALLATION. DST SYSTEMS TAX OPERATIONS.                          
000500       DATE WRITTEN. 02/16/1987.                                          
000600       DATE COMPILED. 02/16/1987.                                         
000700       SECURITY. DST INTERNAL USE ONLY.                                   
000800      *****************************************************               
000900      *  MST-TIP63  -  DEDUCTION MASTER READER / VALIDATOR  *     TDS0003 
001000      *  READS THE PERIOD'S PARTY MASTER, DROPS FILLER ROWS,*     TDS0003 
001100      *  VALIDATES PAN FORMAT, ROUNDS AMOUNTS HALF-UP, AND   *    TDS0003 
001200      *  DERIVES THE RETURN PERIOD STAMP FROM THE FIRST      *    TDS0003 
001300      *  NON-BLANK PAYMENT DATE ON THE MASTER.               *    TDS0003 
001400      *****************************************************               
001500      *  CHANGE LOG                                         *     TDS0003 
001600      *  02/16/87  SHREENI    TDS0003  ORIGINAL WRITE-UP.   *     TDS0003 
001700      *  06/05/88  SHREENI    TDS0011  STOP AFTER 5         *     TDS0011 
001800      *                       CONSECUTIVE FILLER ROWS.      *     TDS0011 
001900      *  10/30/89  R KAPUR    TDS0019  PAN PATTERN CHECK -   *    TDS0019 
002000      *                       5 ALPHA, 4 NUMERIC, 1 ALPHA.   *    TDS0019 
002100      *  05/12/91  R KAPUR    TDS0028  ROUND-HALF-UP ON      *    TDS0028 
002200      *                       AMOUNT 419 AND TDS 421.        *    TDS0028 
002300      *  08/19/94  SHREENI    TDS0044  COMMA STRIP ADDED     *    TDS0044 
002400      *                       BEFORE THE HALF-UP ROUND.      *    TDS0044 
002500      *  03/01/97  A VORA     TDS0054  PERIOD STAMP NOW      *    TDS0054 
002600      *                       DERIVED HERE AND PASSED ON     *    TDS0054 
002700      *                       VIA THE PERIOD-STAMP FILE.     *    TDS0054 
002800      *  06/30/98  A VORA     TDS0059  YEAR 2000 REVIEW -     *   TDS0059 
002900      *                       PAY-DATE CARRIED 9(8) CCYYMMDD.*    TDS0059 
003000      *  02/08/99  A VORA     TDS0059  Y2K SIGN-OFF.          *   TDS0059 
003100      *  11/14/02  N DESAI    TDS0068  SHOW FIRST 5 INVALID   *   TDS0068 
003200      *                       PANS ON THE WARNING REPORT.     *   TDS0068 
003210      *  07/16/07  M IYER     TDS0079  NO-PAYMENT-DATE STAMP     *TDS0079 
003220      *                       NOW DRAWN FROM THE RUN DATE,       *TDS0079 
003230      *                       NOT THE TDS_UNKNOWN LITERAL.       *TDS0079 
003300      *****************************************************               
003400       ENVIRONMENT DIVISION.                                              
003500       CONFIGURATION SECTION.                                             
003600       SPECIAL-NAMES.                                                     
003700           C01 IS TOP-OF-FORM                                             
003800           CLASS ALPHA-SECTION IS "A" THRU "Z"                            
003900           CLASS NUMERIC-SECTION IS "0" THRU "9"                          
004000           UPSI-0 IS TEST-RUN-SW.                                         
004100       FILE-CONTROL.                                                      
004200           SELECT PARTY-MASTER-FILE ASSIGN TO "PARTYMST".                 
004300           SELECT PARTY-CLEAN-FILE ASSIGN TO "PARTYCLN".                  
004400           SELECT PERIOD-STAMP-FILE ASSIGN TO "PERDSTMP".                 
004500           SELECT WARNING-RPT-FILE ASSIGN TO "WARNRPT"                    
004600               ORGANIZATION IS LINE SEQUENTIAL.                           
004700       DATA DIVISION.                                                     
004800       FILE SECTION.                                                      
004900       FD  PARTY-MASTER-FILE.                                             
005000       01  PARTY-MASTER-REC.                                              
005100           05  PMR-DETAIL-AREA.                                           
005200               10  PMR-DEDUCTEE-CODE      PIC X(2).                       
005300               10  PMR-SECTION            PIC X(4).                       
005400               10  PMR-PAN                PIC X(10).                      
005500               10  PMR-NAME               PIC X(40).                      
005600               10  PMR-PAY-DATE           PIC 9(8).                       
005700               10  PMR-AMOUNT             PIC X(11).                      
005800               10  PMR-TDS                PIC X(11).                      
005900               10  PMR-RATE               PIC 9(3)V99.                    
006000               10  PMR-BSR-CODE           PIC X(7).                       
006100               10  PMR-CHALLAN-NO         PIC X(5).                       
006200               10  PMR-DEPOSIT-DATE       PIC 9(8).                       
006300               10  FILLER                 PIC X(31).                      
006400           05  DETAIL-RECORD-2-AREA REDEFINES                             
006500               PMR-DETAIL-AREA.                                           
006600               10  PMR-ALT-PAY-CCYY       PIC 9(4).                       
006700               10  PMR-ALT-PAY-MM         PIC 9(2).                       
006800               10  PMR-ALT-PAY-DD         PIC 9(2).                       
006900               10  FILLER                 PIC X(134).                     
007000           05  HEADER-RECORD-AREA REDEFINES                               
007100               PMR-DETAIL-AREA.                                           
007200               10  PMR-HDR-TAN            PIC X(10).                      
007300               10  FILLER                 PIC X(132).                     
007400           05  TRAILER-RECORD-AREA REDEFINES                              
007500               PMR-DETAIL-AREA.                                           
007600               10  PMR-TLR-RECORD-CT      PIC 9(5).                       
007700               10  FILLER                 PIC X(137).                     
007800      *                                                                   
007900       FD  PARTY-CLEAN-FILE.                                              
008000       01  PARTY-CLEAN-REC.                                               
008100           05  PCL-RECORD-TYPE-CD         PIC X(2).                       
008200               88  PCL-RECORD-DETAIL          VALUE "PC".                 
008300           05  DETAIL-RECORD-1-AREA.                                      
008400               10  PCL-DEDUCTEE-CODE      PIC X(2).                       
008500               10  PCL-SECTION            PIC X(4).                       
008600               10  PCL-PAN                PIC X(10).                      
008700               10  PCL-NAME               PIC X(40).                      
008800               10  PCL-PAY-DATE           PIC 9(8).                       
008900               10  PCL-AMOUNT             PIC 9(9).                       
009000               10  PCL-TDS                PIC 9(9).                       
009100               10  PCL-RATE               PIC 9(3)V99.                    
009200               10  PCL-BSR-CODE           PIC X(7).                       
009300               10  PCL-CHALLAN-NO         PIC X(5).                       
009400               10  PCL-DEPOSIT-DATE       PIC 9(8).                       
009500               10  FILLER                 PIC X(33).                      
009600      *                                                                   
009700       FD  PERIOD-STAMP-FILE.                                             
009800       01  PERIOD-STAMP-REC.                                              
009900           05  PST-STAMP-NAME             PIC X(20).                      
010000           05  PST-MONTH-NAME             PIC X(9).                       
010100           05  PST-YEAR                   PIC 9(4).                       
010200           05  FILLER                     PIC X(47).                      
010300      *                                                                   
010400       FD  WARNING-RPT-FILE.                                              
010500       01  WARNING-RPT-LINE               PIC X(80).                      
010600       WORKING-STORAGE SECTION.                                           
010700       77  WK01-EOF-SW                    PIC X(1) VALUE "N".             
010800           88  WK01-EOF                       VALUE "Y".                  
010900       77  WK02-FILLER-STREAK             PIC 9(2) COMP VALUE 0.          
011000       77  WK03-INVALID-PAN-CT            PIC 9(4) COMP VALUE 0.          
011100       77  WK04-PAN-SHOWN-CT               PIC 9(2) COMP VALUE 0.         
011200       77  WK05-ROWS-READ                  PIC 9(6) COMP VALUE 0.         
011300       77  WK06-ROWS-WRITTEN                PIC 9(6) COMP VALUE 0.        
011400       77  WK07-STAMP-SET-SW                PIC X(1) VALUE "N".           
011500           88  WK07-STAMP-SET                   VALUE "Y".                
011600       01  WK1-PAN-VALID-SW                PIC X(1) VALUE "Y".            
011700           88  WK1-PAN-VALID                    VALUE "Y".                
011800       01  WK2-AMOUNT-EDITED                PIC X(11).                    
011810       01  WK2A-PART1                       PIC X(11).                    
011820       01  WK2A-PART2                       PIC X(11).                    
011830       01  WK2A-PART3                       PIC X(11).                    
011840       01  WK2B-CLEAN                       PIC X(11).                    
011850       01  WK2C-WHOLE                       PIC X(9).                     
011860       01  WK2D-FRAC                        PIC X(2).                     
011870       01  WK2E-WHOLE-NUM                   PIC 9(9).                     
011880       01  WK2F-FRAC-NUM                    PIC 9(2).                     
011900       01  WK3-ROUND-WORK                   PIC 9(9).                     
012000       01  WK4-PAN-WARN-LINE                PIC X(80).                    
012100       01  WK5-MONTH-TABLE-AREA.                                          
012200           05  WK5-MONTH-NAME OCCURS 12 TIMES                             
012300               PIC X(9) VALUE SPACES.                                     
012400       01  WK6-SUB                          PIC 9(2) COMP VALUE 0.        
012450       01  WK16-RUN-DATE-YY             PIC 9(6).                         
012500       PROCEDURE DIVISION.                                                
012600       0000-MAIN-CONTROL.                                                 
012700           PERFORM 0100-LOAD-MONTH-TABLE THRU 0100-EXIT.                  
012800           OPEN INPUT PARTY-MASTER-FILE                                   
012900                OUTPUT PARTY-CLEAN-FILE                                   
013000                OUTPUT PERIOD-STAMP-FILE                                  
013100                OUTPUT WARNING-RPT-FILE.                                  
013200           PERFORM 1000-READ-PARTY THRU 1000-EXIT                         
013300               UNTIL WK01-EOF OR WK02-FILLER-STREAK = 5.                  
013400           PERFORM 3000-WRITE-WARNINGS THRU 3000-EXIT.                    
013500           IF NOT WK07-STAMP-SET                                          
013600               PERFORM 1450-DEFAULT-STAMP THRU 1450-EXIT.                 
013700           CLOSE PARTY-MASTER-FILE                                        
013800                 PARTY-CLEAN-FILE                                         
013900                 PERIOD-STAMP-FILE                                        
014000                 WARNING-RPT-FILE.                                        
014100           STOP RUN.                                                      
014200      *                                                                   
014300      *    0100-LOAD-MONTH-TABLE - MONTH NAMES FOR THE PERIOD             
014400      *    STAMP, E.G. TDS_JULY_2026.                                     
014500       0100-LOAD-MONTH-TABLE.                                             
014600           MOVE "JANUARY  " TO WK5-MONTH-NAME (1).                        
014700           MOVE "FEBRUARY " TO WK5-MONTH-NAME (2).                        
014800           MOVE "MARCH    " TO WK5-MONTH-NAME (3).                        
014900           MOVE "APRIL    " TO WK5-MONTH-NAME (4).                        
015000           MOVE "MAY      " TO WK5-MONTH-NAME (5).                        
015100           MOVE "JUNE     " TO WK5-MONTH-NAME (6).                        
015200           MOVE "JULY     " TO WK5-MONTH-NAME (7).                        
015300           MOVE "AUGUST   " TO WK5-MONTH-NAME (8).                        
015400           MOVE "SEPTEMBER" TO WK5-MONTH-NAME (9).                        
015500           MOVE "OCTOBER  " TO WK5-MONTH-NAME (10).                       
015600           MOVE "NOVEMBER " TO WK5-MONTH-NAME (11).                       
015700           MOVE "DECEMBER " TO WK5-MONTH-NAME (12).                       
015800       0100-EXIT.                                                         
015900           EXIT.                                                          
016000      *                                                                   
016100      *    1000-READ-PARTY - 06/05/88 TDS0011 - STOPS AFTER 5             
016200      *    CONSECUTIVE FILLER ROWS (BOTH NAME AND PAN BLANK               
016300      *    OR ZERO).                                                      
016400       1000-READ-PARTY.                                                   
016500           READ PARTY-MASTER-FILE                                         
016600               AT END                                                     
016700                   MOVE "Y" TO WK01-EOF-SW                                
016800                   GO TO 1000-EXIT.                                       
016900           ADD 1 TO WK05-ROWS-READ.                                       
017000           IF PMR-NAME = SPACES AND                                       
017100               (PMR-PAN = SPACES OR PMR-PAN = "0000000000")               
017200               ADD 1 TO WK02-FILLER-STREAK                                
017300               GO TO 1000-EXIT.                                           
017400           MOVE 0 TO WK02-FILLER-STREAK.                                  
017500           PERFORM 1100-BUILD-CLEAN-ROW THRU 1100-EXIT.                   
017600       1000-EXIT.                                                         
017700           EXIT.                                                          
017800      *                                                                   
017900      *    1100-BUILD-CLEAN-ROW DRIVES PAN VALIDATION, AMOUNT             
018000      *    ROUNDING, AND THE PERIOD STAMP DERIVATION FOR ONE              
018100      *    NON-FILLER ROW, THEN WRITES PARTY-CLEAN.                       
018200       1100-BUILD-CLEAN-ROW.                                              
018300           MOVE SPACES TO PARTY-CLEAN-REC.                                
018400           MOVE "PC" TO PCL-RECORD-TYPE-CD.                               
018500           MOVE PMR-DEDUCTEE-CODE TO PCL-DEDUCTEE-CODE.                   
018600           IF PCL-DEDUCTEE-CODE = SPACES                                  
018700               MOVE "00" TO PCL-DEDUCTEE-CODE.                            
018800           MOVE PMR-SECTION TO PCL-SECTION.                               
018900           MOVE PMR-PAN TO PCL-PAN.                                       
019000           MOVE PMR-NAME TO PCL-NAME.                                     
019100           MOVE PMR-PAY-DATE TO PCL-PAY-DATE.                             
019200           MOVE PMR-BSR-CODE TO PCL-BSR-CODE.                             
019300           MOVE PMR-CHALLAN-NO TO PCL-CHALLAN-NO.                         
019400           MOVE PMR-DEPOSIT-DATE TO PCL-DEPOSIT-DATE.                     
019500           MOVE PMR-RATE TO PCL-RATE.                                     
019600           PERFORM 1200-VALIDATE-PAN THRU 1200-EXIT.                      
019700           MOVE PMR-AMOUNT TO WK2-AMOUNT-EDITED.                          
019800           PERFORM 1300-ROUND-HALF-UP THRU 1300-EXIT.                     
019900           MOVE WK3-ROUND-WORK TO PCL-AMOUNT.                             
020000           MOVE PMR-TDS TO WK2-AMOUNT-EDITED.                             
020100           PERFORM 1300-ROUND-HALF-UP THRU 1300-EXIT.                     
020200           MOVE WK3-ROUND-WORK TO PCL-TDS.                                
020300           IF NOT WK07-STAMP-SET AND PMR-PAY-DATE NOT = 0                 
020400               PERFORM 1400-DERIVE-PERIOD-STAMP THRU 1400-EXIT.           
020500           WRITE PARTY-CLEAN-REC.                                         
020600           ADD 1 TO WK06-ROWS-WRITTEN.                                    
020700       1100-EXIT.                                                         
020800           EXIT.                                                          
020900      *                                                                   
021000      *    1200-VALIDATE-PAN - 10/30/89 TDS0019 - PATTERN IS              
021100      *    5 ALPHA, 4 NUMERIC, 1 ALPHA.  11/14/02 TDS0068 -               
021200      *    SHOW THE FIRST 5 INVALID PANS ON THE WARNING RPT.              
021300       1200-VALIDATE-PAN.                                                 
021400           MOVE "Y" TO WK1-PAN-VALID-SW.                                  
021500           IF PMR-PAN = SPACES                                            
021600               GO TO 1200-EXIT.                                           
021700           IF PMR-PAN (1:5) NOT ALPHABETIC                                
021800               MOVE "N" TO WK1-PAN-VALID-SW.                              
021900           IF PMR-PAN (6:4) NOT NUMERIC                                   
022000               MOVE "N" TO WK1-PAN-VALID-SW.                              
022100           IF PMR-PAN (10:1) NOT ALPHABETIC                               
022200               MOVE "N" TO WK1-PAN-VALID-SW.                              
022300           IF WK1-PAN-VALID                                               
022400               GO TO 1200-EXIT.                                           
022500           ADD 1 TO WK03-INVALID-PAN-CT.                                  
022600           IF WK04-PAN-SHOWN-CT < 5                                       
022700               ADD 1 TO WK04-PAN-SHOWN-CT                                 
022800               MOVE SPACES TO WK4-PAN-WARN-LINE                           
022900               MOVE "INVALID PAN FORMAT: " TO WK4-PAN-WARN-LINE           
023000               MOVE PMR-PAN TO WK4-PAN-WARN-LINE (21:10)                  
023100               DISPLAY WK4-PAN-WARN-LINE.                                 
023200       1200-EXIT.                                                         
023300           EXIT.                                                          
023400      *                                                                   
023500      *    1300-ROUND-HALF-UP - 05/12/91 TDS0028 - AMOUNTS 419            
023600      *    AND 421 ARE ROUNDED HALF-UP TO WHOLE RUPEES.                   
023700      *    08/19/94 TDS0044 - COMMAS STRIPPED FIRST.                      
023800       1300-ROUND-HALF-UP.                                                
023810           INSPECT WK2-AMOUNT-EDITED REPLACING ALL "," BY SPACE.          
023820           MOVE SPACES TO WK2A-PART1 WK2A-PART2 WK2A-PART3                
023830               WK2B-CLEAN.                                                
023840           UNSTRING WK2-AMOUNT-EDITED DELIMITED BY SPACE                  
023850               INTO WK2A-PART1 WK2A-PART2 WK2A-PART3.                     
023860           STRING WK2A-PART1 DELIMITED BY SPACE                           
023870               WK2A-PART2 DELIMITED BY SPACE                              
023880               WK2A-PART3 DELIMITED BY SPACE                              
023890               INTO WK2B-CLEAN.                                           
023900           MOVE SPACES TO WK2C-WHOLE WK2D-FRAC.                           
023910           UNSTRING WK2B-CLEAN DELIMITED BY "."                           
023920               INTO WK2C-WHOLE WK2D-FRAC.                                 
023930           IF WK2C-WHOLE = SPACES                                         
023940               MOVE 0 TO WK2E-WHOLE-NUM                                   
023950           ELSE                                                           
023960               MOVE WK2C-WHOLE TO WK2E-WHOLE-NUM.                         
023970           IF WK2D-FRAC = SPACES                                          
023980               MOVE 0 TO WK2F-FRAC-NUM                                    
023990           ELSE                                                           
024000               MOVE WK2D-FRAC TO WK2F-FRAC-NUM.                           
024010           IF WK2F-FRAC-NUM >= 50                                         
024020               COMPUTE WK3-ROUND-WORK = WK2E-WHOLE-NUM + 1                
024030           ELSE                                                           
024040               MOVE WK2E-WHOLE-NUM TO WK3-ROUND-WORK.                     
024200       1300-EXIT.                                                         
024300           EXIT.                                                          
024400      *                                                                   
024500      *    1400-DERIVE-PERIOD-STAMP - 03/01/97 TDS0054 - THE              
024600      *    FIRST NON-BLANK PAYMENT DATE ON THE MASTER NAMES               
024700      *    THE RETURN PERIOD, E.G. TDS_JULY_2026.                         
024800       1400-DERIVE-PERIOD-STAMP.                                          
024900           MOVE "Y" TO WK07-STAMP-SET-SW.                                 
025000           COMPUTE WK6-SUB = PMR-PAY-DATE (5:2).                          
025100           MOVE SPACES TO PERIOD-STAMP-REC.                               
025200           MOVE WK5-MONTH-NAME (WK6-SUB) TO PST-MONTH-NAME.               
025300           MOVE PMR-PAY-DATE (1:4) TO PST-YEAR.                           
025400           MOVE "TDS_" TO PST-STAMP-NAME (1:4).                           
025500           MOVE PST-MONTH-NAME TO PST-STAMP-NAME (5:9).                   
025600           MOVE "_" TO PST-STAMP-NAME (14:1).                             
025700           MOVE PST-YEAR TO PST-STAMP-NAME (15:4).                        
025800           WRITE PERIOD-STAMP-REC.                                        
025900       1400-EXIT.                                                         
026000           EXIT.                                                          
026100      *                                                                   
026150      *    1450-DEFAULT-STAMP - NO NON-BLANK PAYMENT DATE WAS             
026200      *    FOUND ON THE MASTER; STAMP NOW DERIVED FROM TODAY'S            
026250      *    RUN DATE PER TDS0079, NOT A PLACEHOLDER LITERAL.               
026300       1450-DEFAULT-STAMP.                                                
026350           ACCEPT WK16-RUN-DATE-YY FROM DATE.                             
026400           COMPUTE WK6-SUB = WK16-RUN-DATE-YY (3:2).                      
026450           MOVE SPACES TO PERIOD-STAMP-REC.                               
026500           MOVE WK5-MONTH-NAME (WK6-SUB) TO PST-MONTH-NAME.               
026550           MOVE "TDS_" TO PST-STAMP-NAME (1:4).                           
026600           MOVE PST-MONTH-NAME TO PST-STAMP-NAME (5:9).                   
026650           MOVE "_" TO PST-STAMP-NAME (14:1).                             
026700           MOVE "20" TO PST-YEAR (1:2).                                   
026750           MOVE WK16-RUN-DATE-YY (1:2) TO PST-YEAR (3:2).                 
026800           MOVE PST-YEAR TO PST-STAMP-NAME (15:4).                        
026850           WRITE PERIOD-STAMP-REC.                                        
026900       1450-EXIT.                                                         
027000           EXIT.                                                          
027100      *                                                                   
027200      *    3000-WRITE-WARNINGS - INVALID PAN COUNT AND ROW                
027300      *    COUNTS FOR THE RUN LOG.                                        
027400       3000-WRITE-WARNINGS.                                               
027500           MOVE SPACES TO WARNING-RPT-LINE.                               
027600           MOVE "ROWS READ:" TO WARNING-RPT-LINE (1:10).                  
027700           MOVE WK05-ROWS-READ TO WARNING-RPT-LINE (12:6).                
027800           WRITE WARNING-RPT-LINE.                                        
027900           MOVE SPACES TO WARNING-RPT-LINE.                               
028000           MOVE "ROWS WRITTEN:" TO WARNING-RPT-LINE (1:13).               
028100           MOVE WK06-ROWS-WRITTEN TO WARNING-RPT-LINE (15:6).             
028200           WRITE WARNING-RPT-LINE.                                        
028300           MOVE SPACES TO WARNING-RPT-LINE.                               
028400           MOVE "INVALID PAN COUNT:" TO WARNING-RPT-LINE (1:18).          
028500           MOVE WK03-INVALID-PAN-CT TO WARNING-RPT-LINE (20:4).           
028600           WRITE WARNING-RPT-LINE.                                        
028700       3000-EXIT.                                                         
028800           EXIT.                                                          
